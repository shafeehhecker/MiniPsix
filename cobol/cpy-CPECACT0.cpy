000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  CPECACT0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA EL MANTENIMIENTO       *
000600*               (ALTA/BAJA/CAMBIO/CONSULTA) DEL MAESTRO DE       *
000700*               ACTIVIDADES DEL PLANIFICADOR CPM.                *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 121 POSICIONES.                          *
001200*           PREFIJO  : ACT0.                                    *
001300*                                                                *
001400* HISTORIA                                                      *
001500* ---------- ------------  ------------------------------------ *
001600* 21/02/1994 GFORRICH      VERSION INICIAL.                     *
001700* 07/05/1999 MLOPEZ        AGREGADO ACT0-88-EXISTS (CHQ R10).   *
001800* 14/04/2004 PALVAREZ      REQ CP-0188 - AGREGADA OPCION 'X'    *
001900*                          PARA EL CIERRE DEL MAESTRO.          *
002000******************************************************************
002100     05 CPECACT0.
002200        10 ACT0-OPCION                    PIC X(01).
002300           88 ACT0-88-CREATE                        VALUE 'C'.
002400           88 ACT0-88-READ                          VALUE 'R'.
002500           88 ACT0-88-UPDATE                        VALUE 'U'.
002600           88 ACT0-88-DELETE                        VALUE 'D'.
002700           88 ACT0-88-CLOSE                         VALUE 'X'.
002800        10 ACT0-ID                        PIC X(08).
002900        10 ACT0-NAME                      PIC X(30).
003000        10 ACT0-DURATION                  PIC 9(04).
003100        10 ACT0-PREDS                     PIC X(60).
003200        10 ACT0-FOUND                     PIC X(01).
003300           88 ACT0-88-EXISTS                        VALUE 'S'.
003400           88 ACT0-88-NOT-EXISTS                    VALUE 'N'.
003500        10 FILLER                         PIC X(17).
