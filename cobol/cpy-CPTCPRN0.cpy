000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  CPTCPRN0                                   *
000400*                                                                *
000500* DESCRIPCION:  LINEA DE IMPRESION (132 POSICIONES) DEL REPORTE  *
000600*               DE PROGRAMACION (SCHEDULE-REPORT) DEL            *
000700*               PLANIFICADOR CPM. TIENE 4 VISTAS (REDEFINES):    *
000800*               ENCABEZADO, DETALLE COLUMNAR, FILA DE GANTT Y    *
000900*               LINEA DE RESUMEN.                                *
001000*                                                                *
001100* -------------------------------------------------------------- *
001200*                                                                *
001300*           LONGITUD : 132 POSICIONES.                          *
001400*           PREFIJO  : PRN.                                     *
001500*                                                                *
001600* HISTORIA                                                      *
001700* ---------- ------------  ------------------------------------ *
001800* 28/02/1994 GFORRICH      VERSION INICIAL - SOLO DETALLE.       *
001900* 11/09/1997 MLOPEZ        AGREGADA VISTA DE GANTT (REQ CP-0062).*
002000* 02/12/1999 RQUIROGA      Y2K - SIN CAMBIOS DE FORMATO DE FECHA,*
002100*                          EL REPORTE NO LLEVA FECHAS.          *
002200******************************************************************
002300 01  REG-S1CPRPT0.
002400     05  PRN-LINEA                      PIC X(132).
002500     05  PRN-ENCABEZADO REDEFINES PRN-LINEA.
002600         10  ENC-TEXTO                  PIC X(132).
002700     05  PRN-DETALLE    REDEFINES PRN-LINEA.
002800         10  DET-ID                     PIC X(08).
002900         10  FILLER                     PIC X(01).
003000         10  DET-NAME                   PIC X(30).
003100         10  FILLER                     PIC X(01).
003200         10  DET-DUR                    PIC ZZZ9.
003300         10  FILLER                     PIC X(01).
003400         10  DET-PREDS                  PIC X(20).
003500         10  FILLER                     PIC X(01).
003600         10  DET-ES                     PIC -ZZZZ9.
003700         10  FILLER                     PIC X(01).
003800         10  DET-EF                     PIC -ZZZZ9.
003900         10  FILLER                     PIC X(01).
004000         10  DET-LS                     PIC -ZZZZ9.
004100         10  FILLER                     PIC X(01).
004200         10  DET-LF                     PIC -ZZZZ9.
004300         10  FILLER                     PIC X(01).
004400         10  DET-FLOAT                  PIC -ZZZZ9.
004500         10  FILLER                     PIC X(01).
004600         10  DET-CRIT                   PIC X(04).
004700         10  FILLER                     PIC X(27).
004800     05  PRN-GANTT      REDEFINES PRN-LINEA.
004900         10  GAN-LABEL                  PIC X(40).
005000         10  GAN-BARRA                  PIC X(92).
005100     05  PRN-RESUMEN    REDEFINES PRN-LINEA.
005200         10  RES-TEXTO                  PIC X(132).
