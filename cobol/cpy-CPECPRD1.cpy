000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  CPECPRD1                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE TRABAJO PARA EL PARSEO/ARMADO DE LA      *
000600*               LISTA DE PREDECESORAS (ACT-PREDS) DE UNA         *
000700*               ACTIVIDAD DEL PLANIFICADOR CPM.                  *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 062 POSICIONES.                          *
001200*           PREFIJO  : PRD1.                                    *
001300*           MAXIMO   : 6 PREDECESORAS POR ACTIVIDAD.             *
001400*                                                                *
001500* HISTORIA                                                      *
001600* ---------- ------------  ------------------------------------ *
001700* 21/02/1994 GFORRICH      VERSION INICIAL, PARSEO DE PREDS.     *
001800******************************************************************
001900     05 CPECPRD1.
002000        10 PRD1-COUNT                     PIC S9(04) COMP.
002100        10 PRD1-TABLA.
002200           15 PRD1-ENTRADA OCCURS 6 TIMES
002300                           INDEXED BY PRD1-IDX.
002400              20 PRD1-PRED-ID              PIC X(08).
002500        10 FILLER                         PIC X(06).
