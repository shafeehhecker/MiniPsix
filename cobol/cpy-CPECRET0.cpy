000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  CPECRET0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA INFORMACION DE ERRORES *
000600*               DE LAS RUTINAS DEL PLANIFICADOR CPM.             *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 094 POSICIONES.                          *
001100*           PREFIJO  : RET0.                                    *
001200*                                                                *
001300* HISTORIA                                                      *
001400* ---------- ------------  ------------------------------------ *
001500* 21/02/1994 GFORRICH      VERSION INICIAL, AREA DE ERRORES DEL *
001600*                          PLANIFICADOR CPM (CP-0001).          *
001700******************************************************************
001800     02  CPECRET0.
001900
002000         05  RET0-COD-RET                      PIC X(02).
002100             88 RET0-88-OK            VALUE '00'.
002200             88 RET0-88-COD-AVISO     VALUE '10'.
002300             88 RET0-88-COD-ERROR     VALUE '20'.
002400
002500         05  RET0-PROGRAMA                     PIC  X(08).
002600
002700         05  RET0-COD-ERROR                    PIC  X(07).
002800
002900         05  RET0-VAR1-ERROR                   PIC  X(20).
003000
003100         05  RET0-VAR2-ERROR                   PIC  X(20).
003200
003300         05  RET0-FILE-STATUS                  PIC  X(02).
003400
003500         05  RET0-DESERROR                     PIC  X(30).
003600
003700         05  FILLER                            PIC  X(05).
