000100******************************************************************
000200* NOMBRE DEL OBJETO:  ACTACT.                                    *
000300*                                                                *
000400* DESCRIPCION: AREA DE COMUNICACION PARA EL MAESTRO DE           *
000500*              ACTIVIDADES DEL PLANIFICADOR DE PROYECTOS (CPM).  *
000600*                                                                *
000700* -------------------------------------------------------------- *
000800*                                                                *
000900*           LONGITUD : 140 POSICIONES.                          *
001000*           PREFIJO  : ACT.                                     *
001100*                                                                *
001200* HISTORIA                                                      *
001300* ---------- ------------  ------------------------------------ *
001400* 14/02/1994 GFORRICH      VERSION INICIAL - REG-CP0010.        *
001500* 03/11/1998 MLOPEZ        AGREGADO ACT-CRITICAL (FLAG Y/N).    *
001600* 19/06/2003 RQUIROGA      REQ CP-0147 - AMPLIA ACT-PREDS A 60. *
001700******************************************************************
001800 05  ACTACT.
001900     10  ACT-ID                        PIC X(08).
002000     10  ACT-NAME                      PIC X(30).
002100     10  ACT-DURATION                  PIC 9(04).
002200     10  ACT-PREDS                     PIC X(60).
002300     10  ACT-ES                        PIC S9(06).
002400     10  ACT-EF                        PIC S9(06).
002500     10  ACT-LS                        PIC S9(06).
002600     10  ACT-LF                        PIC S9(06).
002700     10  ACT-TOT-FLOAT                 PIC S9(06).
002800     10  ACT-CRITICAL                  PIC X(01).
002900         88  ACT-88-CRITICAL                   VALUE 'Y'.
003000         88  ACT-88-NO-CRITICAL                VALUE 'N'.
003100     10  FILLER                        PIC X(07).
