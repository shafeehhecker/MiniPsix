000100*****************************************************************
000200* Program name:    CPMMAIN0.                                    *
000300* Original author: GFORRICH.                                    *
000400*                                                                *
000500* Maintenance Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 28/02/1994 GFORRICH      Version inicial, driver batch de     *
000900*                          mantenimiento del maestro de         *
001000*                          actividades (CP-0005), llama a       *
001100*                          CPMCRUD0 por cada transaccion leida  *
001200*                          del archivo transaccional (CP-0005). *
001300* 11/09/1996 MLOPEZ        Agrega listado de auditoria con el   *
001400*                          resultado de cada transaccion        *
001500*                          (CP-0016).                           *
001600* 30/11/1998 RQUIROGA      Revision Y2K: el programa no maneja  *
001700*                          fechas de calendario, sin impacto.   *
001800* 19/05/2001 MLOPEZ        REQ CP-0099 - Agrega contador de     *
001900*                          transacciones rechazadas por error   *
002000*                          al pie del listado de auditoria.     *
002100* 14/04/2004 PALVAREZ      REQ CP-0188 - Llama a CPMCRUD0 con   *
002200*                          opcion de cierre al final del run    *
002300*                          para liberar el maestro S1CPACT0.    *
002400*****************************************************************
002500*                                                               *
002600*          I D E N T I F I C A T I O N  D I V I S I O N         *
002700*                                                               *
002800*****************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.  CPMMAIN0.
003100 AUTHOR. GUILLERMO FORRICH.
003200 INSTALLATION. IBM Z/OS.
003300 DATE-WRITTEN. FEBRERO 1994.
003400 DATE-COMPILED.
003500 SECURITY. CONFIDENTIAL.
003600*****************************************************************
003700*                                                               *
003800*             E N V I R O N M E N T   D I V I S I O N           *
003900*                                                               *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 IS CP-SWITCH-TEST
004700         ON STATUS IS CP-SWITCH-TEST-ON
004800         OFF STATUS IS CP-SWITCH-TEST-OFF.
004900
005000 INPUT-OUTPUT SECTION.
005100
005200*****************************************************************
005300*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
005400*****************************************************************
005500 FILE-CONTROL.
005600
005700     SELECT TRANCPA0             ASSIGN       TO TRANCPA0
005800                                 FILE STATUS  IS FS-TRANCPA0.
005900
006000     SELECT S1CPLST0             ASSIGN       TO S1CPLST0
006100                                 FILE STATUS  IS FS-LISTADO.
006200
006300*****************************************************************
006400*                                                               *
006500*                      D A T A   D I V I S I O N                *
006600*                                                               *
006700*****************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100*    ARCHIVO DE TRANSACCIONES DE ALTA/CAMBIO/BAJA DE ACTIVIDADES.
007200 FD  TRANCPA0
007300     LABEL     RECORDS   ARE STANDARD
007400     RECORD    CONTAINS  108 CHARACTERS.
007500 01  REG-TRANCPA0.
007600     05 TR-OPCION                   PIC X(01).
007700        88 TR-88-CREATE                        VALUE 'C'.
007800        88 TR-88-UPDATE                        VALUE 'U'.
007900        88 TR-88-DELETE                        VALUE 'D'.
008000     05 TR-ACT-ID                   PIC X(08).
008100     05 TR-ACT-NAME                 PIC X(30).
008200     05 TR-ACT-DURATION             PIC 9(04).
008300     05 TR-ACT-PREDS                PIC X(60).
008400     05 FILLER                      PIC X(05).
008500
008600*    LISTADO DE AUDITORIA DEL MANTENIMIENTO.
008700 FD  S1CPLST0
008800     LABEL     RECORDS   ARE OMITTED
008900     RECORD    CONTAINS  132 CHARACTERS.
009000 01  REG-S1CPLST0                   PIC X(132).
009100
009200 WORKING-STORAGE SECTION.
009300
009400*****************************************************************
009500*                    DEFINICION DE CONSTANTES                   *
009600*****************************************************************
009700 01  CT-CONSTANTES.
009800     05 CT-RUTINA                   PIC X(08) VALUE 'CPMMAIN0'.
009900     05 CT-1                        PIC 9(01) COMP VALUE 1.
010000
010100*****************************************************************
010200*                    DEFINICION DE CONTADORES                   *
010300*****************************************************************
010400 01  CN-CONTADORES.
010500     05 CN-LEIDAS                   PIC 9(04) COMP.
010600     05 CN-ACEPTADAS                PIC 9(04) COMP.
010700     05 CN-RECHAZADAS               PIC 9(04) COMP.
010800
010900 01  CN-CONTADORES-X REDEFINES CN-CONTADORES.
011000     05 CN-LEIDAS-X                 PIC X(02).
011100     05 CN-ACEPTADAS-X              PIC X(02).
011200     05 CN-RECHAZADAS-X             PIC X(02).
011300
011400*****************************************************************
011500*                     DEFINICION DE VARIABLES                   *
011600*****************************************************************
011700 01  WS-VARIABLES.
011800     05 FS-TRANCPA0                 PIC X(02) VALUE SPACES.
011900     05 FS-LISTADO                  PIC X(02) VALUE SPACES.
012000     05 WS-FIN-PGM                  PIC X(02) VALUE SPACES.
012100        88 WS-88-FIN-PGM                     VALUE '10'.
012200
012300 01  WS-VARIABLES-X REDEFINES WS-VARIABLES.
012400     05 FS-TRANCPA0-X               PIC 9(02).
012500     05 FS-LISTADO-X                PIC 9(02).
012600     05 FILLER                      PIC X(02).
012700
012800*****************************************************************
012900*          LINEAS DEL LISTADO DE AUDITORIA (132 COLUMNAS)        *
013000*****************************************************************
013100 01  AUD-LINEA                      PIC X(132).
013200
013300 01  AUD-ENCABEZADO REDEFINES AUD-LINEA.
013400     05 ENC-TITULO                  PIC X(60).
013500     05 FILLER                      PIC X(72).
013600
013700 01  AUD-DETALLE REDEFINES AUD-LINEA.
013800     05 DET-OPCION                  PIC X(01).
013900     05 FILLER                      PIC X(02).
014000     05 DET-ID                      PIC X(08).
014100     05 FILLER                      PIC X(02).
014200     05 DET-NAME                    PIC X(30).
014300     05 FILLER                      PIC X(02).
014400     05 DET-COD-RET                 PIC X(02).
014500     05 FILLER                      PIC X(02).
014600     05 DET-MENSAJE                 PIC X(30).
014700     05 FILLER                      PIC X(53).
014800
014900*****************************************************************
015000*                     DEFINICION DE LINKAGE                     *
015100*****************************************************************
015200 01  LK-CPECACT0-01.
015300     COPY CPECACT0.
015400 01  LK-CPECRET0-01.
015500     COPY CPECRET0.
015600
015700*****************************************************************
015800*                                                               *
015900*              P R O C E D U R E   D I V I S I O N              *
016000*                                                               *
016100*****************************************************************
016200 PROCEDURE DIVISION.
016300*****************************************************************
016400*                        0000-MAINLINE                          *
016500*****************************************************************
016600 0000-MAINLINE.
016700*-----------------------------------------------------------------
016800     PERFORM 1000-INICIO
016900        THRU 1000-INICIO-EXIT
017000
017100     PERFORM 2000-PROCESO
017200        THRU 2000-PROCESO-EXIT
017300           UNTIL WS-88-FIN-PGM
017400
017500     PERFORM 3000-FIN
017600        THRU 3000-FIN-EXIT
017700     .
017800*****************************************************************
017900*                         1000-INICIO                           *
018000*****************************************************************
018100 1000-INICIO.
018200*-----------------------------------------------------------------
018300     INITIALIZE CN-CONTADORES
018400
018500     OPEN INPUT TRANCPA0
018600     IF FS-TRANCPA0 IS NOT EQUAL '00'
018700        DISPLAY 'CPMMAIN0 - ERROR APERTURA TRANCPA0 - ' FS-TRANCPA0
018800        PERFORM 3000-FIN THRU 3000-FIN-EXIT
018900     END-IF
019000
019100     OPEN OUTPUT S1CPLST0
019200     IF FS-LISTADO IS NOT EQUAL '00'
019300        DISPLAY 'CPMMAIN0 - ERROR APERTURA S1CPLST0 - ' FS-LISTADO
019400        PERFORM 3000-FIN THRU 3000-FIN-EXIT
019500     END-IF
019600
019700     PERFORM 1100-ESCRIBE-ENCABEZADO
019800        THRU 1100-ESCRIBE-ENCABEZADO-EXIT
019900     .
020000 1000-INICIO-EXIT.
020100     EXIT.
020200
020300*****************************************************************
020400*                  1100-ESCRIBE-ENCABEZADO                      *
020500*****************************************************************
020600 1100-ESCRIBE-ENCABEZADO.
020700*-----------------------------------------------------------------
020800     MOVE SPACES                     TO AUD-LINEA
020900     MOVE 'LISTADO DE AUDITORIA - MANTENIMIENTO DE ACTIVIDADES'
021000                                     TO ENC-TITULO
021100     WRITE REG-S1CPLST0 FROM AUD-LINEA
021200        AFTER ADVANCING C01
021300
021400     MOVE SPACES                     TO AUD-LINEA
021500     WRITE REG-S1CPLST0 FROM AUD-LINEA
021600        AFTER ADVANCING 1
021700     .
021800 1100-ESCRIBE-ENCABEZADO-EXIT.
021900     EXIT.
022000
022100*****************************************************************
022200*                           2000-PROCESO                        *
022300*****************************************************************
022400 2000-PROCESO.
022500*-----------------------------------------------------------------
022600     PERFORM 2100-LEE-TRANSACCION
022700        THRU 2100-LEE-TRANSACCION-EXIT
022800
022900     IF NOT WS-88-FIN-PGM
023000        ADD CT-1                     TO CN-LEIDAS
023100        PERFORM 2200-ARMA-LLAMADA
023200           THRU 2200-ARMA-LLAMADA-EXIT
023300        PERFORM 2900-ESCRIBE-AUDITORIA
023400           THRU 2900-ESCRIBE-AUDITORIA-EXIT
023500     END-IF
023600     .
023700 2000-PROCESO-EXIT.
023800     EXIT.
023900
024000*****************************************************************
024100*                    2100-LEE-TRANSACCION                       *
024200*****************************************************************
024300 2100-LEE-TRANSACCION.
024400*-----------------------------------------------------------------
024500     READ TRANCPA0
024600        AT END
024700           MOVE '10'                 TO WS-FIN-PGM
024800     END-READ
024900     .
025000 2100-LEE-TRANSACCION-EXIT.
025100     EXIT.
025200
025300*****************************************************************
025400*   2200-ARMA-LLAMADA - ARMA EL COMM-AREA DE CPMCRUD0 SEGUN LA   *
025500*   OPCION DE LA TRANSACCION Y LA LLAMA (U3/U4).                *
025600*****************************************************************
025700 2200-ARMA-LLAMADA.
025800*-----------------------------------------------------------------
025900     INITIALIZE LK-CPECACT0-01
026000     MOVE TR-OPCION                  TO ACT0-OPCION
026100     MOVE TR-ACT-ID                  TO ACT0-ID
026200     MOVE TR-ACT-NAME                TO ACT0-NAME
026300     MOVE TR-ACT-DURATION            TO ACT0-DURATION
026400     MOVE TR-ACT-PREDS               TO ACT0-PREDS
026500
026600     EVALUATE TRUE
026700        WHEN TR-88-CREATE
026800             MOVE 'C'                TO ACT0-OPCION
026900        WHEN TR-88-UPDATE
027000             MOVE 'U'                TO ACT0-OPCION
027100        WHEN TR-88-DELETE
027200             MOVE 'D'                TO ACT0-OPCION
027300     END-EVALUATE
027400
027500     CALL 'CPMCRUD0' USING LK-CPECACT0-01 LK-CPECRET0-01
027600
027700     IF RET0-88-OK
027800        ADD CT-1                     TO CN-ACEPTADAS
027900     ELSE
028000        ADD CT-1                     TO CN-RECHAZADAS
028100     END-IF
028200     .
028300 2200-ARMA-LLAMADA-EXIT.
028400     EXIT.
028500
028600*****************************************************************
028700*                   2900-ESCRIBE-AUDITORIA                      *
028800*****************************************************************
028900 2900-ESCRIBE-AUDITORIA.
029000*-----------------------------------------------------------------
029100     MOVE SPACES                     TO AUD-LINEA
029200     MOVE TR-OPCION                  TO DET-OPCION
029300     MOVE TR-ACT-ID                  TO DET-ID
029400     MOVE TR-ACT-NAME                TO DET-NAME
029500     MOVE RET0-COD-RET               TO DET-COD-RET
029600     IF RET0-88-OK
029700        MOVE 'TRANSACCION ACEPTADA'  TO DET-MENSAJE
029800     ELSE
029900        MOVE RET0-COD-ERROR          TO DET-MENSAJE
030000     END-IF
030100
030200     WRITE REG-S1CPLST0 FROM AUD-LINEA
030300        AFTER ADVANCING 1
030400     .
030500 2900-ESCRIBE-AUDITORIA-EXIT.
030600     EXIT.
030700
030800*****************************************************************
030900*                           3000-FIN                            *
031000*****************************************************************
031100 3000-FIN.
031200*-----------------------------------------------------------------
031300     PERFORM 3100-CIERRA-CRUD
031400        THRU 3100-CIERRA-CRUD-EXIT
031500
031600     PERFORM 3200-ESCRIBE-RESUMEN
031700        THRU 3200-ESCRIBE-RESUMEN-EXIT
031800
031900     CLOSE TRANCPA0
032000     CLOSE S1CPLST0
032100     STOP RUN
032200     .
032300 3000-FIN-EXIT.
032400     EXIT.
032500
032600*****************************************************************
032700*   3100-CIERRA-CRUD - AVISA A CPMCRUD0 PARA QUE LIBERE EL       *
032800*   MAESTRO S1CPACT0 ANTES DE TERMINAR EL RUN (CP-0188).         *
032900*****************************************************************
033000 3100-CIERRA-CRUD.
033100*-----------------------------------------------------------------
033200     INITIALIZE LK-CPECACT0-01
033300     MOVE 'X'                        TO ACT0-OPCION
033400     CALL 'CPMCRUD0' USING LK-CPECACT0-01 LK-CPECRET0-01
033500     .
033600 3100-CIERRA-CRUD-EXIT.
033700     EXIT.
033800
033900*****************************************************************
034000*                  3200-ESCRIBE-RESUMEN                         *
034100*****************************************************************
034200 3200-ESCRIBE-RESUMEN.
034300*-----------------------------------------------------------------
034400     MOVE SPACES                     TO AUD-LINEA
034500     WRITE REG-S1CPLST0 FROM AUD-LINEA
034600        AFTER ADVANCING 1
034700
034800     MOVE SPACES                     TO AUD-LINEA
034900     MOVE 'TRANSACCIONES LEIDAS:'    TO ENC-TITULO
035000     WRITE REG-S1CPLST0 FROM AUD-LINEA
035100        AFTER ADVANCING 1
035200     DISPLAY 'CPMMAIN0 - LEIDAS     : ' CN-LEIDAS
035300     DISPLAY 'CPMMAIN0 - ACEPTADAS  : ' CN-ACEPTADAS
035400     DISPLAY 'CPMMAIN0 - RECHAZADAS : ' CN-RECHAZADAS
035500     .
035600 3200-ESCRIBE-RESUMEN-EXIT.
035700     EXIT.
