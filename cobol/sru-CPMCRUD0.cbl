000100*****************************************************************
000200* Program name:    CPMCRUD0.                                    *
000300* Original author: GFORRICH.                                    *
000400*                                                                *
000500* Maintenance Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 21/02/1994 GFORRICH      Version inicial, ABMC del maestro de *
000900*                          actividades (CP-0004), tomada como   *
001000*                          VSAM puro sobre el maestro indexado. *
001100* 09/08/1996 MLOPEZ        Agrega parseo de ACT-PREDS con       *
001200*                          reserializacion canonica (CP-0015).  *
001300* 30/11/1998 RQUIROGA      Revision Y2K: el programa no maneja  *
001400*                          fechas de calendario, sin impacto.   *
001500* 14/04/2004 PALVAREZ      REQ CP-0188 - Agrega opcion de       *
001600*                          cierre ACT0-88-CLOSE para uso desde  *
001700*                          CPMMAIN0 y CPMSCHD0.                 *
001800*****************************************************************
001900*                                                               *
002000*          I D E N T I F I C A T I O N  D I V I S I O N         *
002100*                                                               *
002200*****************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.  CPMCRUD0.
002500 AUTHOR. GUILLERMO FORRICH.
002600 INSTALLATION. IBM Z/OS.
002700 DATE-WRITTEN. FEBRERO 1994.
002800 DATE-COMPILED.
002900 SECURITY. CONFIDENTIAL.
003000*****************************************************************
003100*                                                               *
003200*             E N V I R O N M E N T   D I V I S I O N           *
003300*                                                               *
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 IS CP-SWITCH-TEST
004100         ON STATUS IS CP-SWITCH-TEST-ON
004200         OFF STATUS IS CP-SWITCH-TEST-OFF.
004300
004400 INPUT-OUTPUT SECTION.
004500
004600*****************************************************************
004700*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
004800*****************************************************************
004900 FILE-CONTROL.
005000
005100     SELECT S1CPACT0             ASSIGN       TO S1CPACT0
005200                                 ORGANIZATION IS INDEXED
005300                                 ACCESS       IS DYNAMIC
005400                                 RECORD KEY   IS ACT-ID
005500                                 FILE STATUS  IS FS-MAESTRO.
005600
005700*****************************************************************
005800*                                                               *
005900*                      D A T A   D I V I S I O N                *
006000*                                                               *
006100*****************************************************************
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  S1CPACT0
006600     LABEL     RECORDS   ARE STANDARD
006700     RECORD    CONTAINS  140 CHARACTERS.
006800 01  REG-S1CPACT0.
006900     COPY CPTCACT0.
007000
007100 WORKING-STORAGE SECTION.
007200
007300*****************************************************************
007400*                    DEFINICION DE SWITCHES                     *
007500*****************************************************************
007600 01  SW-SWITCHES.
007700     05 SW-ARCHIVO-ABIERTO          PIC X(01) VALUE 'N'.
007800        88 SW-88-ARCHIVO-ABIERTO              VALUE 'S'.
007900
008000*****************************************************************
008100*                    DEFINICION DE CONSTANTES                   *
008200*****************************************************************
008300 01  CT-CONSTANTES.
008400     05 CT-RUTINA                   PIC X(08) VALUE 'CPMCRUD0'.
008500     05 CT-OPCION                   PIC X(08) VALUE 'OPCION'.
008600     05 CT-ACT-ID                   PIC X(08) VALUE 'ACT-ID'.
008700     05 CT-ACT-NAME                 PIC X(08) VALUE 'ACT-NAME'.
008800     05 CT-1                        PIC 9(01) COMP VALUE 1.
008900
009000 01  MA-AVISOS.
009100     05 MA-NO-EXISTE                PIC X(07) VALUE 'CPA0002'.
009200
009300 01  ME-MENSAJES.
009400     05 ME-ID-VACIO                 PIC X(07) VALUE 'CPE2001'.
009500     05 ME-NAME-VACIO               PIC X(07) VALUE 'CPE2002'.
009600     05 ME-ID-DUPLICADO             PIC X(07) VALUE 'CPE2010'.
009700     05 ME-OPCION-INVALIDA          PIC X(07) VALUE 'CPE2100'.
009800     05 ME-ERROR-ARCHIVO            PIC X(07) VALUE 'CPE2900'.
009900
010000*****************************************************************
010100*                     DEFINICION DE VARIABLES                   *
010200*****************************************************************
010300 01  WS-VARIABLES.
010400     05 FS-MAESTRO                  PIC X(02) VALUE SPACES.
010500
010600 01  WS-VARIABLES-X REDEFINES WS-VARIABLES.
010700     05 FS-MAESTRO-X                PIC 9(02).
010800
010900*****************************************************************
011000*         AREA DE TRABAJO PARA EL PARSEO DE PREDECESORAS        *
011100*****************************************************************
011200 01  WS-PREDS-PARSE.
011300     COPY CPECPRD1.
011400     05 WS-PREDS-BUFF.
011500        10 WS-PREDS-BUF60           PIC X(60).
011600        10 WS-PREDS-EXTRA           PIC X(01) VALUE ','.
011700     05 WS-PREDS-CHARS REDEFINES WS-PREDS-BUFF.
011800        10 WS-PREDS-CHAR            PIC X(01) OCCURS 61 TIMES.
011900     05 WS-SCAN-IDX                 PIC S9(04) COMP.
012000     05 WS-SCAN-IDX-X REDEFINES WS-SCAN-IDX
012100                                    PIC X(02).
012200     05 WS-SPAN-START               PIC S9(04) COMP.
012300     05 WS-SPAN-LEN                 PIC S9(04) COMP.
012400     05 WS-TRIM-LO                  PIC S9(04) COMP.
012500     05 WS-TRIM-HI                  PIC S9(04) COMP.
012600     05 WS-PRED-LEN                 PIC S9(04) COMP.
012700     05 WS-OUT-POS                  PIC S9(04) COMP.
012800     05 WS-OUT-POS-X REDEFINES WS-OUT-POS
012900                                    PIC X(02).
013000
013100*****************************************************************
013200*                     DEFINICION DE LINKAGE                     *
013300*****************************************************************
013400 LINKAGE SECTION.
013500 01  LK-CPECACT0-01.
013600     COPY CPECACT0.
013700 01  LK-CPECRET0-01.
013800     COPY CPECRET0.
013900
014000*****************************************************************
014100*                                                               *
014200*              P R O C E D U R E   D I V I S I O N              *
014300*                                                               *
014400*****************************************************************
014500 PROCEDURE DIVISION USING LK-CPECACT0-01 LK-CPECRET0-01.
014600*****************************************************************
014700*                        0000-MAINLINE                          *
014800*****************************************************************
014900 0000-MAINLINE.
015000*-----------------------------------------------------------------
015100     PERFORM 1000-INICIO
015200        THRU 1000-INICIO-EXIT
015300
015400     PERFORM 2000-PROCESO
015500        THRU 2000-PROCESO-EXIT
015600
015700     PERFORM 3000-FIN
015800     .
015900*****************************************************************
016000*                         1000-INICIO                           *
016100*****************************************************************
016200 1000-INICIO.
016300*-----------------------------------------------------------------
016400     PERFORM 1100-INICIALIZA-VARIABLES
016500        THRU 1100-INICIALIZA-VARIABLES-EXIT
016600
016700     PERFORM 1150-ABRE-MAESTRO
016800        THRU 1150-ABRE-MAESTRO-EXIT
016900
017000     IF NOT ACT0-88-CLOSE
017100        PERFORM 1200-VALIDA-OBLIGATORIOS
017200           THRU 1200-VALIDA-OBLIGATORIOS-EXIT
017300     END-IF
017400     .
017500 1000-INICIO-EXIT.
017600     EXIT.
017700
017800*****************************************************************
017900*                   1100-INICIALIZA-VARIABLES                   *
018000*****************************************************************
018100 1100-INICIALIZA-VARIABLES.
018200*-----------------------------------------------------------------
018300     INITIALIZE LK-CPECRET0-01
018400     SET        RET0-88-OK            TO TRUE
018500     MOVE       'N'                   TO ACT0-FOUND
018600     .
018700 1100-INICIALIZA-VARIABLES-EXIT.
018800     EXIT.
018900
019000*****************************************************************
019100*    1150-ABRE-MAESTRO - ABRE EL MAESTRO UNA UNICA VEZ POR RUN   *
019200*****************************************************************
019300 1150-ABRE-MAESTRO.
019400*-----------------------------------------------------------------
019500     IF NOT SW-88-ARCHIVO-ABIERTO
019600        OPEN I-O S1CPACT0
019700        IF FS-MAESTRO IS NOT EQUAL '00'
019800           SET RET0-88-COD-ERROR      TO TRUE
019900           MOVE CT-RUTINA             TO RET0-PROGRAMA
020000           MOVE ME-ERROR-ARCHIVO      TO RET0-COD-ERROR
020100           MOVE FS-MAESTRO            TO RET0-FILE-STATUS
020200           PERFORM 3000-FIN
020300        END-IF
020400        SET SW-88-ARCHIVO-ABIERTO     TO TRUE
020500     END-IF
020600     .
020700 1150-ABRE-MAESTRO-EXIT.
020800     EXIT.
020900
021000*****************************************************************
021100*                  1200-VALIDA-OBLIGATORIOS (R8)                *
021200*****************************************************************
021300 1200-VALIDA-OBLIGATORIOS.
021400*-----------------------------------------------------------------
021500     IF ACT0-ID EQUAL SPACES OR LOW-VALUES
021600        SET RET0-88-COD-ERROR         TO TRUE
021700        MOVE CT-RUTINA                TO RET0-PROGRAMA
021800        MOVE CT-ACT-ID                TO RET0-VAR1-ERROR
021900        MOVE ME-ID-VACIO              TO RET0-COD-ERROR
022000        PERFORM 3000-FIN
022100     END-IF
022200     .
022300 1200-VALIDA-OBLIGATORIOS-EXIT.
022400     EXIT.
022500
022600*****************************************************************
022700*                           2000-PROCESO                        *
022800*****************************************************************
022900 2000-PROCESO.
023000*-----------------------------------------------------------------
023100     EVALUATE TRUE
023200        WHEN ACT0-88-CREATE
023300             PERFORM 2100-CREATE-ACTIVIDAD
023400                THRU 2100-CREATE-ACTIVIDAD-EXIT
023500        WHEN ACT0-88-READ
023600             PERFORM 2200-READ-ACTIVIDAD
023700                THRU 2200-READ-ACTIVIDAD-EXIT
023800        WHEN ACT0-88-UPDATE
023900             PERFORM 2300-UPDATE-ACTIVIDAD
024000                THRU 2300-UPDATE-ACTIVIDAD-EXIT
024100        WHEN ACT0-88-DELETE
024200             PERFORM 2400-DELETE-ACTIVIDAD
024300                THRU 2400-DELETE-ACTIVIDAD-EXIT
024400        WHEN ACT0-88-CLOSE
024500             PERFORM 2500-CIERRA-MAESTRO
024600                THRU 2500-CIERRA-MAESTRO-EXIT
024700        WHEN OTHER
024800             SET RET0-88-COD-ERROR      TO TRUE
024900             MOVE CT-RUTINA             TO RET0-PROGRAMA
025000             MOVE CT-OPCION             TO RET0-VAR1-ERROR
025100             MOVE ME-OPCION-INVALIDA    TO RET0-COD-ERROR
025200             PERFORM 3000-FIN
025300     END-EVALUATE
025400     .
025500 2000-PROCESO-EXIT.
025600     EXIT.
025700
025800*****************************************************************
025900*                      2100-CREATE-ACTIVIDAD                    *
026000*    - VALIDA NOMBRE OBLIGATORIO (R9)                           *
026100*    - VALIDA QUE EL ID NO EXISTA YA (R10)                      *
026200*    - PARSEA Y REARMA LA LISTA DE PREDECESORAS                 *
026300*    - GRABA EL REGISTRO CON TODOS LOS CAMPOS CALCULADOS EN 0   *
026400*****************************************************************
026500 2100-CREATE-ACTIVIDAD.
026600*-----------------------------------------------------------------
026700     PERFORM 1300-VALIDA-NOMBRE
026800        THRU 1300-VALIDA-NOMBRE-EXIT
026900
027000     PERFORM 9500-BUSCA-ACTIVIDAD
027100        THRU 9500-BUSCA-ACTIVIDAD-EXIT
027200
027300     IF ACT0-88-EXISTS
027400        SET RET0-88-COD-ERROR         TO TRUE
027500        MOVE CT-RUTINA                TO RET0-PROGRAMA
027600        MOVE ACT0-ID                  TO RET0-VAR1-ERROR
027700        MOVE ME-ID-DUPLICADO          TO RET0-COD-ERROR
027800        PERFORM 3000-FIN
027900     END-IF
028000
028100     PERFORM 9600-PARSE-PREDECESORAS
028200        THRU 9600-PARSE-PREDECESORAS-EXIT
028300
028400     PERFORM 9000-MOVER-CAMPOS
028500        THRU 9000-MOVER-CAMPOS-EXIT
028600
028700     WRITE REG-S1CPACT0
028800     IF FS-MAESTRO IS NOT EQUAL '00'
028900        SET RET0-88-COD-ERROR         TO TRUE
029000        MOVE CT-RUTINA                TO RET0-PROGRAMA
029100        MOVE ME-ERROR-ARCHIVO         TO RET0-COD-ERROR
029200        MOVE FS-MAESTRO               TO RET0-FILE-STATUS
029300        PERFORM 3000-FIN
029400     END-IF
029500     .
029600 2100-CREATE-ACTIVIDAD-EXIT.
029700     EXIT.
029800
029900*****************************************************************
030000*                    1300-VALIDA-NOMBRE (R9)                    *
030100*****************************************************************
030200 1300-VALIDA-NOMBRE.
030300*-----------------------------------------------------------------
030400     IF ACT0-NAME EQUAL SPACES OR LOW-VALUES
030500        SET RET0-88-COD-ERROR         TO TRUE
030600        MOVE CT-RUTINA                TO RET0-PROGRAMA
030700        MOVE CT-ACT-NAME              TO RET0-VAR1-ERROR
030800        MOVE ME-NAME-VACIO            TO RET0-COD-ERROR
030900        PERFORM 3000-FIN
031000     END-IF
031100     .
031200 1300-VALIDA-NOMBRE-EXIT.
031300     EXIT.
031400
031500*****************************************************************
031600*                       2200-READ-ACTIVIDAD                     *
031700*****************************************************************
031800 2200-READ-ACTIVIDAD.
031900*-----------------------------------------------------------------
032000     PERFORM 9500-BUSCA-ACTIVIDAD
032100        THRU 9500-BUSCA-ACTIVIDAD-EXIT
032200
032300     IF ACT0-88-EXISTS
032400        MOVE ACT-NAME                 TO ACT0-NAME
032500        MOVE ACT-DURATION             TO ACT0-DURATION
032600        MOVE ACT-PREDS                TO ACT0-PREDS
032700     END-IF
032800     .
032900 2200-READ-ACTIVIDAD-EXIT.
033000     EXIT.
033100
033200*****************************************************************
033300*                      2300-UPDATE-ACTIVIDAD                    *
033400*    - EL ID ES INMUTABLE; SOLO CAMBIAN NOMBRE/DURACION/PREDS   *
033500*    - REARMA LAS PREDECESORAS Y REPONE LOS CALCULOS EN 0       *
033600*****************************************************************
033700 2300-UPDATE-ACTIVIDAD.
033800*-----------------------------------------------------------------
033900     PERFORM 1300-VALIDA-NOMBRE
034000        THRU 1300-VALIDA-NOMBRE-EXIT
034100
034200     PERFORM 9500-BUSCA-ACTIVIDAD
034300        THRU 9500-BUSCA-ACTIVIDAD-EXIT
034400
034500     IF ACT0-88-NOT-EXISTS
034600        SET RET0-88-COD-AVISO         TO TRUE
034700        MOVE CT-RUTINA                TO RET0-PROGRAMA
034800        MOVE ACT0-ID                  TO RET0-VAR1-ERROR
034900        MOVE MA-NO-EXISTE             TO RET0-COD-ERROR
035000        PERFORM 3000-FIN
035100     END-IF
035200
035300     PERFORM 9600-PARSE-PREDECESORAS
035400        THRU 9600-PARSE-PREDECESORAS-EXIT
035500
035600     MOVE ACT0-NAME                   TO ACT-NAME
035700     MOVE ACT0-DURATION               TO ACT-DURATION
035800
035900     PERFORM 9640-ARMA-PREDS
036000        THRU 9640-ARMA-PREDS-EXIT
036100
036200     MOVE ZEROS                       TO ACT-ES
036300                                         ACT-EF
036400                                         ACT-LS
036500                                         ACT-LF
036600                                         ACT-TOT-FLOAT
036700     MOVE 'N'                         TO ACT-CRITICAL
036800
036900     REWRITE REG-S1CPACT0
037000     IF FS-MAESTRO IS NOT EQUAL '00'
037100        SET RET0-88-COD-ERROR         TO TRUE
037200        MOVE CT-RUTINA                TO RET0-PROGRAMA
037300        MOVE ME-ERROR-ARCHIVO         TO RET0-COD-ERROR
037400        MOVE FS-MAESTRO               TO RET0-FILE-STATUS
037500        PERFORM 3000-FIN
037600     END-IF
037700     .
037800 2300-UPDATE-ACTIVIDAD-EXIT.
037900     EXIT.
038000
038100*****************************************************************
038200*                      2400-DELETE-ACTIVIDAD                    *
038300*      SI NO EXISTE, NO HACE NADA (SIN ERROR, SEGUN U3).        *
038400*****************************************************************
038500 2400-DELETE-ACTIVIDAD.
038600*-----------------------------------------------------------------
038700     PERFORM 9500-BUSCA-ACTIVIDAD
038800        THRU 9500-BUSCA-ACTIVIDAD-EXIT
038900
039000     IF ACT0-88-EXISTS
039100        DELETE S1CPACT0 RECORD
039200        IF FS-MAESTRO IS NOT EQUAL '00'
039300           SET RET0-88-COD-ERROR      TO TRUE
039400           MOVE CT-RUTINA             TO RET0-PROGRAMA
039500           MOVE ME-ERROR-ARCHIVO      TO RET0-COD-ERROR
039600           MOVE FS-MAESTRO            TO RET0-FILE-STATUS
039700           PERFORM 3000-FIN
039800        END-IF
039900     END-IF
040000     .
040100 2400-DELETE-ACTIVIDAD-EXIT.
040200     EXIT.
040300
040400*****************************************************************
040500*                      2500-CIERRA-MAESTRO                      *
040600*****************************************************************
040700 2500-CIERRA-MAESTRO.
040800*-----------------------------------------------------------------
040900     IF SW-88-ARCHIVO-ABIERTO
041000        CLOSE S1CPACT0
041100        MOVE 'N'                      TO SW-ARCHIVO-ABIERTO
041200     END-IF
041300     .
041400 2500-CIERRA-MAESTRO-EXIT.
041500     EXIT.
041600
041700*****************************************************************
041800*                           3000-FIN                            *
041900*****************************************************************
042000 3000-FIN.
042100*-----------------------------------------------------------------
042200     GOBACK.
042300
042400*****************************************************************
042500*                       9000-MOVER-CAMPOS                       *
042600*****************************************************************
042700 9000-MOVER-CAMPOS.
042800*-----------------------------------------------------------------
042900     INITIALIZE REG-S1CPACT0
043000     MOVE ACT0-ID                     TO ACT-ID
043100     MOVE ACT0-NAME                   TO ACT-NAME
043200     MOVE ACT0-DURATION               TO ACT-DURATION
043300     MOVE 'N'                         TO ACT-CRITICAL
043400
043500     PERFORM 9640-ARMA-PREDS
043600        THRU 9640-ARMA-PREDS-EXIT
043700     .
043800 9000-MOVER-CAMPOS-EXIT.
043900     EXIT.
044000
044100*****************************************************************
044200*                     9500-BUSCA-ACTIVIDAD                      *
044300*****************************************************************
044400 9500-BUSCA-ACTIVIDAD.
044500*-----------------------------------------------------------------
044600     MOVE ACT0-ID                     TO ACT-ID
044700     READ S1CPACT0
044800        INVALID KEY
044900           MOVE 'N'                   TO ACT0-FOUND
045000        NOT INVALID KEY
045100           MOVE 'S'                   TO ACT0-FOUND
045200     END-READ
045300     .
045400 9500-BUSCA-ACTIVIDAD-EXIT.
045500     EXIT.
045600
045700*****************************************************************
045800*   9600-PARSE-PREDECESORAS - PARTE ACT0-PREDS EN UNA TABLA DE  *
045900*   HASTA 6 PREDECESORAS (REGLA "PREDECESSOR LIST" DEL SPEC).   *
046000*   SE LE AGREGA UNA COMA FINAL PARA CERRAR EL ULTIMO TOKEN.    *
046100*****************************************************************
046200 9600-PARSE-PREDECESORAS.
046300*-----------------------------------------------------------------
046400     MOVE ACT0-PREDS                  TO WS-PREDS-BUF60
046500     MOVE ','                         TO WS-PREDS-EXTRA
046600     MOVE ZEROS                       TO PRD1-COUNT
046700     MOVE SPACES                      TO PRD1-TABLA
046800     MOVE 1                           TO WS-SPAN-START
046900     MOVE 1                           TO WS-SCAN-IDX
047000
047100     PERFORM 9605-ESCANEA-CARACTER
047200        THRU 9605-ESCANEA-CARACTER-EXIT
047300           UNTIL WS-SCAN-IDX GREATER THAN 61
047400     .
047500 9600-PARSE-PREDECESORAS-EXIT.
047600     EXIT.
047700
047800*****************************************************************
047900*                   9605-ESCANEA-CARACTER                       *
048000*****************************************************************
048100 9605-ESCANEA-CARACTER.
048200*-----------------------------------------------------------------
048300     IF WS-PREDS-CHAR (WS-SCAN-IDX) EQUAL ','
048400        COMPUTE WS-SPAN-LEN = WS-SCAN-IDX - WS-SPAN-START
048500        IF WS-SPAN-LEN GREATER THAN ZERO
048600           AND PRD1-COUNT LESS THAN 6
048700           PERFORM 9610-EXTRAE-TOKEN
048800              THRU 9610-EXTRAE-TOKEN-EXIT
048900        END-IF
049000        COMPUTE WS-SPAN-START = WS-SCAN-IDX + 1
049100     END-IF
049200     ADD 1                            TO WS-SCAN-IDX
049300     .
049400 9605-ESCANEA-CARACTER-EXIT.
049500     EXIT.
049600
049700*****************************************************************
049800*    9610-EXTRAE-TOKEN - RECORTA BLANCOS DE UN TRAMO Y LO       *
049900*    AGREGA A LA TABLA PRD1-TABLA SI NO QUEDA VACIO.            *
050000*****************************************************************
050100 9610-EXTRAE-TOKEN.
050200*-----------------------------------------------------------------
050300     MOVE WS-SPAN-START               TO WS-TRIM-LO
050400     COMPUTE WS-TRIM-HI = WS-SCAN-IDX - 1
050500
050600     PERFORM 9620-AVANZA-BLANCO-IZQ
050700        THRU 9620-AVANZA-BLANCO-IZQ-EXIT
050800           UNTIL WS-TRIM-LO GREATER THAN WS-TRIM-HI
050900              OR WS-PREDS-CHAR (WS-TRIM-LO) NOT EQUAL SPACE
051000
051100     PERFORM 9625-RETROCEDE-BLANCO-DER
051200        THRU 9625-RETROCEDE-BLANCO-DER-EXIT
051300           UNTIL WS-TRIM-HI LESS THAN WS-TRIM-LO
051400              OR WS-PREDS-CHAR (WS-TRIM-HI) NOT EQUAL SPACE
051500
051600     IF WS-TRIM-HI GREATER THAN OR EQUAL TO WS-TRIM-LO
051700        COMPUTE WS-SPAN-LEN = WS-TRIM-HI - WS-TRIM-LO + 1
051800        IF WS-SPAN-LEN GREATER THAN 8
051900           MOVE 8                     TO WS-SPAN-LEN
052000        END-IF
052100        ADD 1                         TO PRD1-COUNT
052200        MOVE SPACES                   TO PRD1-PRED-ID (PRD1-COUNT)
052300        MOVE WS-PREDS-BUF60 (WS-TRIM-LO : WS-SPAN-LEN)
052400                                      TO PRD1-PRED-ID (PRD1-COUNT)
052500     END-IF
052600     .
052700 9610-EXTRAE-TOKEN-EXIT.
052800     EXIT.
052900
053000*****************************************************************
053100*                 9620-AVANZA-BLANCO-IZQ                        *
053200*****************************************************************
053300 9620-AVANZA-BLANCO-IZQ.
053400*-----------------------------------------------------------------
053500     ADD 1                            TO WS-TRIM-LO.
053600
053700 9620-AVANZA-BLANCO-IZQ-EXIT.
053800     EXIT.
053900
054000*****************************************************************
054100*               9625-RETROCEDE-BLANCO-DER                       *
054200*****************************************************************
054300 9625-RETROCEDE-BLANCO-DER.
054400*-----------------------------------------------------------------
054500     SUBTRACT 1                       FROM WS-TRIM-HI.
054600
054700 9625-RETROCEDE-BLANCO-DER-EXIT.
054800     EXIT.
054900
055000*****************************************************************
055100*   9640-ARMA-PREDS - REARMA ACT-PREDS A PARTIR DE PRD1-TABLA,  *
055200*   SEPARADAS POR COMA Y SIN ESPACIOS (FORMA CANONICA).         *
055300*****************************************************************
055400 9640-ARMA-PREDS.
055500*-----------------------------------------------------------------
055600     MOVE SPACES                      TO ACT-PREDS
055700     MOVE 1                           TO WS-OUT-POS
055800
055900     PERFORM 9645-EMITE-UNA-PRED
056000        THRU 9645-EMITE-UNA-PRED-EXIT
056100           VARYING PRD1-IDX FROM 1 BY 1
056200              UNTIL PRD1-IDX GREATER THAN PRD1-COUNT
056300     .
056400 9640-ARMA-PREDS-EXIT.
056500     EXIT.
056600
056700*****************************************************************
056800*                   9645-EMITE-UNA-PRED                         *
056900*****************************************************************
057000 9645-EMITE-UNA-PRED.
057100*-----------------------------------------------------------------
057200     IF PRD1-IDX GREATER THAN 1
057300        MOVE ','                      TO ACT-PREDS (WS-OUT-POS : 1)
057400        ADD 1                         TO WS-OUT-POS
057500     END-IF
057600
057700     PERFORM 9650-CALCULA-LARGO-PRED
057800        THRU 9650-CALCULA-LARGO-PRED-EXIT
057900
058000     IF WS-PRED-LEN GREATER THAN ZERO
058100        MOVE PRD1-PRED-ID (PRD1-IDX) (1 : WS-PRED-LEN)
058200                           TO ACT-PREDS (WS-OUT-POS : WS-PRED-LEN)
058300        ADD WS-PRED-LEN               TO WS-OUT-POS
058400     END-IF
058500     .
058600 9645-EMITE-UNA-PRED-EXIT.
058700     EXIT.
058800
058900*****************************************************************
059000*                9650-CALCULA-LARGO-PRED                        *
059100*****************************************************************
059200 9650-CALCULA-LARGO-PRED.
059300*-----------------------------------------------------------------
059400     MOVE 8                           TO WS-PRED-LEN
059500
059600     PERFORM 9655-RETROCEDE-PRED
059700        THRU 9655-RETROCEDE-PRED-EXIT
059800           UNTIL WS-PRED-LEN LESS THAN 1
059900              OR PRD1-PRED-ID (PRD1-IDX) (WS-PRED-LEN : 1)
060000                                            NOT EQUAL SPACE
060100     .
060200 9650-CALCULA-LARGO-PRED-EXIT.
060300     EXIT.
060400
060500*****************************************************************
060600*                  9655-RETROCEDE-PRED                          *
060700*****************************************************************
060800 9655-RETROCEDE-PRED.
060900*-----------------------------------------------------------------
061000     SUBTRACT 1                       FROM WS-PRED-LEN.
061100
061200 9655-RETROCEDE-PRED-EXIT.
061300     EXIT.
