000100*****************************************************************
000200* Program name:    CPMSAMP0.                                    *
000300* Original author: GFORRICH.                                    *
000400*                                                               *
000500* Maintenance Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 04/03/1994 GFORRICH      Version inicial, carga de red de     *
000900*                          muestra de 5 actividades (CP-0003).  *
001000* 21/07/1996 MLOPEZ        Agrega mensaje de fin con el total   *
001100*                          de actividades grabadas (CP-0031).   *
001200* 30/11/1998 RQUIROGA      Revision Y2K: el programa no usa     *
001300*                          fechas de calendario, sin impacto.   *
001400* 12/04/2004 PALVAREZ      REQ CP-0188 - Reopen en modo EXTEND  *
001500*                          eliminado; se reabre en OUTPUT para  *
001600*                          reemplazar el maestro completo.      *
001700*****************************************************************
001800*                                                               *
001900*          I D E N T I F I C A T I O N  D I V I S I O N         *
002000*                                                               *
002100*****************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.  CPMSAMP0.
002400 AUTHOR. GUILLERMO FORRICH.
002500 INSTALLATION. IBM Z/OS.
002600 DATE-WRITTEN. MARZO 1994.
002700 DATE-COMPILED.
002800 SECURITY. CONFIDENTIAL.
002900*****************************************************************
003000*                                                               *
003100*             E N V I R O N M E N T   D I V I S I O N           *
003200*                                                               *
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800        C01 IS TOP-OF-FORM
003900        UPSI-0 IS CP-SWITCH-TEST
004000            ON STATUS IS CP-SWITCH-TEST-ON
004100            OFF STATUS IS CP-SWITCH-TEST-OFF.
004200
004300 INPUT-OUTPUT SECTION.
004400
004500*****************************************************************
004600*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
004700*****************************************************************
004800 FILE-CONTROL.
004900
005000     SELECT S1CPACT0             ASSIGN       TO S1CPACT0
005100                                 ORGANIZATION IS INDEXED
005200                                 ACCESS       IS SEQUENTIAL
005300                                 RECORD KEY   IS ACT-ID
005400                                 FILE STATUS  IS FS-MAESTRO.
005500
005600*****************************************************************
005700*                                                               *
005800*                      D A T A   D I V I S I O N                *
005900*                                                               *
006000*****************************************************************
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 FD  S1CPACT0
006500     LABEL     RECORDS   ARE STANDARD
006600     RECORD    CONTAINS  140 CHARACTERS.
006700 01  REG-S1CPACT0.
006800     COPY CPTCACT0.
006900
007000 WORKING-STORAGE SECTION.
007100
007200*****************************************************************
007300*                    DEFINICION DE CONSTANTES                   *
007400*****************************************************************
007500 01  CT-CONSTANTES.
007600     05 CT-1                          PIC 9(01) COMP VALUE 1.
007700     05 CT-NINGUNA                    PIC X(60) VALUE SPACES.
007800
007900*****************************************************************
008000*                    DEFINICION DE CONTADORES                   *
008100*****************************************************************
008200 01  CN-CONTADORES.
008300     05 CN-REGISTROS-ESCRITOS         PIC 9(04) COMP.
008400 01  CN-CONTADORES-X REDEFINES CN-CONTADORES.
008500     05 CN-REGISTROS-ESCRITOS-X       PIC X(02).
008600
008700*****************************************************************
008800*                     DEFINICION DE VARIABLES                   *
008900*****************************************************************
009000 01  WS-VARIABLES.
009100     05 FS-MAESTRO                   PIC X(02) VALUE SPACES.
009200
009300 01  WS-VARIABLES-X REDEFINES WS-VARIABLES.
009400     05 FS-MAESTRO-X                 PIC 9(02).
009500
009600 01  WS-SUBI                         PIC S9(04) COMP.
009700
009800 01  WS-SUBI-X REDEFINES WS-SUBI.
009900     05 FILLER                       PIC X(02).
010000
010100*****************************************************************
010200*                                                               *
010300*              P R O C E D U R E   D I V I S I O N              *
010400*                                                               *
010500*****************************************************************
010600 PROCEDURE DIVISION.
010700*****************************************************************
010800*                        0000-MAINLINE                          *
010900*****************************************************************
011000
011100 0000-MAINLINE.
011200*-----------------------------------------------------------------
011300     PERFORM 1000-INICIO
011400        THRU 1000-INICIO-EXIT
011500
011600     PERFORM 2000-PROCESO
011700        THRU 2000-PROCESO-EXIT
011800
011900     PERFORM 3000-FINAL
012000        THRU 3000-FINAL-EXIT
012100     .
012200*****************************************************************
012300*                           1000-INICIO                         *
012400*****************************************************************
012500 1000-INICIO.
012600*-----------------------------------------------------------------
012700     INITIALIZE  CN-CONTADORES
012800
012900*    EL MAESTRO SE REABRE EN OUTPUT: LA CARGA DE MUESTRA
013000*    REEMPLAZA POR COMPLETO EL CONTENIDO ANTERIOR (CP-0188).
013100     OPEN OUTPUT S1CPACT0
013200     IF FS-MAESTRO IS NOT EQUAL '00'
013300        DISPLAY 'CPMSAMP0 - ERROR APERTURA S1CPACT0 - ' FS-MAESTRO
013400        PERFORM 3000-FINAL THRU 3000-FINAL-EXIT
013500     END-IF
013600     .
013700*****************************************************************
013800*                        1000-INICIO-EXIT                       *
013900*****************************************************************
014000 1000-INICIO-EXIT.
014100     EXIT.
014200
014300*****************************************************************
014400*                           2000-PROCESO                        *
014500*****************************************************************
014600 2000-PROCESO.
014700*-----------------------------------------------------------------
014800     PERFORM 2100-CARGA-MUESTRA
014900        THRU 2100-CARGA-MUESTRA-EXIT
015000     .
015100*****************************************************************
015200*                        2000-PROCESO-EXIT                      *
015300*****************************************************************
015400 2000-PROCESO-EXIT.
015500     EXIT.
015600
015700*****************************************************************
015800*                      2100-CARGA-MUESTRA                       *
015900*      RED DE MUESTRA FIJA DE 5 ACTIVIDADES (REQ CP-0003):      *
016000*      A-START, B-FOUNDATION, C-STRUCTURE, D-ELECTRICAL,        *
016100*      E-FINISH. TODOS LOS CAMPOS CALCULADOS EN CERO.           *
016200*****************************************************************
016300 2100-CARGA-MUESTRA.
016400*-----------------------------------------------------------------
016500     INITIALIZE REG-S1CPACT0
016600     MOVE 'A'                         TO ACT-ID
016700     MOVE 'START'                     TO ACT-NAME
016800     MOVE 2                           TO ACT-DURATION
016900     MOVE CT-NINGUNA                  TO ACT-PREDS
017000     MOVE 'N'                         TO ACT-CRITICAL
017100     PERFORM 2200-ESCRIBE-SALIDA
017200        THRU 2200-ESCRIBE-SALIDA-EXIT
017300
017400     INITIALIZE REG-S1CPACT0
017500     MOVE 'B'                         TO ACT-ID
017600     MOVE 'FOUNDATION'                TO ACT-NAME
017700     MOVE 4                           TO ACT-DURATION
017800     MOVE 'A'                         TO ACT-PREDS
017900     MOVE 'N'                         TO ACT-CRITICAL
018000     PERFORM 2200-ESCRIBE-SALIDA
018100        THRU 2200-ESCRIBE-SALIDA-EXIT
018200
018300     INITIALIZE REG-S1CPACT0
018400     MOVE 'C'                         TO ACT-ID
018500     MOVE 'STRUCTURE'                 TO ACT-NAME
018600     MOVE 6                           TO ACT-DURATION
018700     MOVE 'B'                         TO ACT-PREDS
018800     MOVE 'N'                         TO ACT-CRITICAL
018900     PERFORM 2200-ESCRIBE-SALIDA
019000        THRU 2200-ESCRIBE-SALIDA-EXIT
019100
019200     INITIALIZE REG-S1CPACT0
019300     MOVE 'D'                         TO ACT-ID
019400     MOVE 'ELECTRICAL'                TO ACT-NAME
019500     MOVE 3                           TO ACT-DURATION
019600     MOVE 'B'                         TO ACT-PREDS
019700     MOVE 'N'                         TO ACT-CRITICAL
019800     PERFORM 2200-ESCRIBE-SALIDA
019900        THRU 2200-ESCRIBE-SALIDA-EXIT
020000
020100     INITIALIZE REG-S1CPACT0
020200     MOVE 'E'                         TO ACT-ID
020300     MOVE 'FINISH'                    TO ACT-NAME
020400     MOVE 2                           TO ACT-DURATION
020500     MOVE 'C,D'                       TO ACT-PREDS
020600     MOVE 'N'                         TO ACT-CRITICAL
020700     PERFORM 2200-ESCRIBE-SALIDA
020800        THRU 2200-ESCRIBE-SALIDA-EXIT
020900     .
021000 2100-CARGA-MUESTRA-EXIT.
021100     EXIT.
021200
021300*****************************************************************
021400*                      2200-ESCRIBE-SALIDA                      *
021500*****************************************************************
021600 2200-ESCRIBE-SALIDA.
021700*-----------------------------------------------------------------
021800     WRITE REG-S1CPACT0
021900     IF FS-MAESTRO IS NOT EQUAL '00'
022000        DISPLAY 'CPMSAMP0 - ERROR GRABANDO ' ACT-ID
022100                ' CODE: ' FS-MAESTRO
022200     ELSE
022300        ADD CT-1                      TO CN-REGISTROS-ESCRITOS
022400     END-IF
022500     .
022600 2200-ESCRIBE-SALIDA-EXIT.
022700     EXIT.
022800
022900*****************************************************************
023000*                              3000-FINAL                       *
023100*****************************************************************
023200 3000-FINAL.
023300*-----------------------------------------------------------------
023400     PERFORM 3100-ESCRIBE-ESTADISTICAS
023500        THRU 3100-ESCRIBE-ESTADISTICAS-EXIT
023600     CLOSE S1CPACT0
023700     STOP RUN
023800     .
023900 3000-FINAL-EXIT.
024000     EXIT.
024100
024200*****************************************************************
024300*                     3100-ESCRIBE-ESTADISTICAS                 *
024400*****************************************************************
024500 3100-ESCRIBE-ESTADISTICAS.
024600*-----------------------------------------------------------------
024700     DISPLAY '**************************************************'
024800     DISPLAY '*               PROGRAMA CPMSAMP0                *'
024900     DISPLAY '*          CARGA DE RED DE MUESTRA CPM           *'
025000     DISPLAY '* ACTIVIDADES GRABADAS:' CN-REGISTROS-ESCRITOS
025100     DISPLAY '*                                                *'
025200     DISPLAY '**************************************************'
025300     .
025400 3100-ESCRIBE-ESTADISTICAS-EXIT.
025500     EXIT.
