000100*****************************************************************
000200* Program name:    CPMSCHD0.                                    *
000300* Original author: GFORRICH.                                    *
000400*                                                                *
000500* Maintenance Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 04/03/1994 GFORRICH      Version inicial, carga del maestro y *
000900*                          paso hacia adelante (CP-0005).       *
001000* 22/09/1995 GFORRICH      Agrega paso hacia atras, LS/LF y     *
001100*                          holgura total (CP-0009).             *
001200* 15/01/1996 MLOPEZ        Agrega armado de la ruta critica en  *
001300*                          el resumen del listado (CP-0013).    *
001400* 11/09/1997 MLOPEZ        Agrega la seccion de Gantt al        *
001500*                          listado de programacion (CP-0062).   *
001600* 30/11/1998 RQUIROGA      Revision Y2K: el programa no usa     *
001700*                          fechas de calendario, sin impacto.   *
001800* 19/06/2003 RQUIROGA      REQ CP-0147 - Ajuste de ACT-PREDS a  *
001900*                          60 posiciones en el area de trabajo. *
002000* 14/04/2004 PALVAREZ      REQ CP-0155 - La holgura libre deja  *
002100*                          de grabarse en el maestro; solo se   *
002200*                          informa en el listado.               *
002300*****************************************************************
002400*                                                                *
002500*          I D E N T I F I C A T I O N  D I V I S I O N         *
002600*                                                                *
002700*****************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  CPMSCHD0.
003000 AUTHOR. GUILLERMO FORRICH.
003100 INSTALLATION. IBM Z/OS.
003200 DATE-WRITTEN. MARZO 1994.
003300 DATE-COMPILED.
003400 SECURITY. CONFIDENTIAL.
003500*****************************************************************
003600*                                                                *
003700*             E N V I R O N M E N T   D I V I S I O N           *
003800*                                                                *
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400        C01 IS TOP-OF-FORM
004500        UPSI-0 IS CP-SWITCH-TEST
004600            ON STATUS IS CP-SWITCH-TEST-ON
004700            OFF STATUS IS CP-SWITCH-TEST-OFF.
004800
004900 INPUT-OUTPUT SECTION.
005000
005100*****************************************************************
005200*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
005300*****************************************************************
005400 FILE-CONTROL.
005500
005600     SELECT S1CPACT0             ASSIGN       TO S1CPACT0
005700                                 ORGANIZATION IS INDEXED
005800                                 ACCESS       IS DYNAMIC
005900                                 RECORD KEY   IS ACT-ID
006000                                 FILE STATUS  IS FS-MAESTRO.
006100
006200     SELECT S1CPRPT0             ASSIGN       TO S1CPRPT0
006300                                 FILE STATUS  IS FS-REPORTE.
006400
006500*****************************************************************
006600*                                                                *
006700*                      D A T A   D I V I S I O N                *
006800*                                                                *
006900*****************************************************************
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 FD  S1CPACT0
007400     LABEL     RECORDS   ARE STANDARD
007500     RECORD    CONTAINS  140 CHARACTERS.
007600 01  REG-S1CPACT0.
007700     COPY CPTCACT0.
007800
007900 FD  S1CPRPT0
008000     LABEL     RECORDS   ARE OMITTED
008100     RECORD    CONTAINS  132 CHARACTERS.
008200     COPY CPTCPRN0.
008300
008400 WORKING-STORAGE SECTION.
008500
008600*****************************************************************
008700*                    DEFINICION DE SWITCHES                     *
008800*****************************************************************
008900 01  SW-SWITCHES.
009000     05 SW-ERROR-VALIDACION           PIC X(01) VALUE 'N'.
009100        88 SW-88-ERROR-VALIDACION               VALUE 'S'.
009200     05 SW-CICLICO                    PIC X(01) VALUE 'N'.
009300        88 SW-88-CICLICO                        VALUE 'S'.
009400
009500*****************************************************************
009600*                    DEFINICION DE CONSTANTES                   *
009700*****************************************************************
009800 01  CT-CONSTANTES.
009900     05 CT-RUTINA                     PIC X(08) VALUE 'CPMSCHD0'.
010000     05 CT-1                          PIC 9(01) COMP VALUE 1.
010100     05 CT-MAX-ACTIVIDADES            PIC 9(02) COMP VALUE 50.
010200     05 CT-MAX-PREDS                  PIC 9(01) COMP VALUE 6.
010300     05 CT-ANCHO-TIMELINE             PIC 9(02) COMP VALUE 92.
010400     05 CT-MIN-TIMELINE               PIC 9(02) COMP VALUE 20.
010500     05 CT-PASO-MARCA                 PIC 9(02) COMP VALUE 5.
010600
010700*****************************************************************
010800*                     DEFINICION DE VARIABLES                   *
010900*****************************************************************
011000 01  WS-VARIABLES.
011100     05 FS-MAESTRO                    PIC X(02) VALUE SPACES.
011200     05 FS-REPORTE                    PIC X(02) VALUE SPACES.
011300     05 WS-FIN-CARGA                  PIC X(01) VALUE 'N'.
011400        88 WS-88-FIN-CARGA                      VALUE 'S'.
011500     05 WS-HAY-SUCESOR                PIC X(01) VALUE 'N'.
011600        88 WS-88-HAY-SUCESOR                    VALUE 'S'.
011700        88 WS-88-NO-HAY-SUCESOR                 VALUE 'N'.
011800     05 WS-HAY-CRITICA                PIC X(01) VALUE 'N'.
011900        88 WS-88-HAY-CRITICA                    VALUE 'S'.
012000
012100 01  WS-VARIABLES-X REDEFINES WS-VARIABLES.
012200     05 FS-MAESTRO-X                  PIC 9(02).
012300     05 FS-REPORTE-X                  PIC 9(02).
012400     05 FILLER                        PIC X(03).
012500
012600*****************************************************************
012700*                    DEFINICION DE CONTADORES                   *
012800*****************************************************************
012900 01  WS-CONTADORES.
013000     05 WS-TOTAL-ACTIVIDADES          PIC S9(04) COMP VALUE ZERO.
013100     05 WS-ORDEN-COUNT                PIC S9(04) COMP VALUE ZERO.
013200     05 WS-COLA-HEAD                  PIC S9(04) COMP VALUE 1.
013300     05 WS-COLA-TAIL                  PIC S9(04) COMP VALUE ZERO.
013400     05 WS-PROJECT-FINISH             PIC S9(06) COMP VALUE ZERO.
013500
013600*****************************************************************
013700*             SUBINDICES DE USO GENERAL (NIVEL 77)              *
013800*****************************************************************
013900 77  WS-I                             PIC S9(04) COMP.
014000 77  WS-J                             PIC S9(04) COMP.
014100 77  WS-K                             PIC S9(04) COMP.
014200 77  WS-M                             PIC S9(04) COMP.
014300
014400 01  WS-SUBINDICES.
014500     05 WS-ACTUAL                     PIC S9(04) COMP.
014600     05 WS-PRED-IDX                   PIC S9(04) COMP.
014700     05 WS-DIA                        PIC S9(04) COMP.
014800     05 WS-POS                        PIC S9(04) COMP.
014900     05 WS-DIA-LO                     PIC S9(04) COMP.
015000     05 WS-TIMELINE-DIAS              PIC S9(04) COMP.
015100     05 WS-RUTA-PTR                   PIC S9(04) COMP.
015200     05 WS-RUTA-LEN                   PIC S9(04) COMP.
015300
015400 01  WS-ACUMULADORES.
015500     05 WS-MAX-EF                     PIC S9(06) COMP.
015600     05 WS-MIN-LS                     PIC S9(06) COMP.
015700     05 WS-MIN-ES                     PIC S9(06) COMP.
015800
015900*****************************************************************
016000*          AREAS DE TRABAJO PARA MENSAJES Y RUTA CRITICA         *
016100*****************************************************************
016200 01  WS-MENSAJE-ERROR                 PIC X(80) VALUE SPACES.
016300 01  WS-RUTA-CRITICA                  PIC X(80) VALUE SPACES.
016400
016500 01  WS-TOTAL-EDIT                    PIC ZZZ9.
016600 01  WS-DURACION-EDIT                 PIC ZZZZZ9.
016700
016800 01  WS-DIA-EDIT                      PIC ZZ9.
016900 01  WS-DIA-EDIT-X REDEFINES WS-DIA-EDIT.
017000     05 WS-DIA-EDIT-CHAR              PIC X(01) OCCURS 3 TIMES.
017100
017200*****************************************************************
017300*          REGLA DE DIAS DE LA SECCION DE GANTT (CP-0062)        *
017400*****************************************************************
017500 01  WS-REGLA                         PIC X(92) VALUE SPACES.
017600
017700*****************************************************************
017800*      AREA DE TRABAJO PARA EL PARSEO DE LA LISTA DE PREDS       *
017900*      (MISMO ALGORITMO DE CPMCRUD0, DUPLICADO EN ESTE PUNTO     *
018000*      PORQUE SE APLICA SOBRE LA TABLA EN MEMORIA Y NO SOBRE     *
018100*      EL AREA DE COMUNICACION CPECACT0).                       *
018200*****************************************************************
018300 01  WS-PARSE-BUFF.
018400     05 WS-PARSE-BUF60                PIC X(60).
018500     05 WS-PARSE-EXTRA                PIC X(01) VALUE ','.
018600 01  WS-PARSE-CHARS REDEFINES WS-PARSE-BUFF.
018700     05 WS-PARSE-CHAR                 PIC X(01) OCCURS 61 TIMES.
018800
018900 01  WS-PARSE-VARS.
019000     05 WS-P-SCAN-IDX                 PIC S9(04) COMP.
019100     05 WS-P-SPAN-START                PIC S9(04) COMP.
019200     05 WS-P-SPAN-LEN                  PIC S9(04) COMP.
019300     05 WS-P-TRIM-LO                   PIC S9(04) COMP.
019400     05 WS-P-TRIM-HI                   PIC S9(04) COMP.
019500
019600*****************************************************************
019700*           COLA (FIFO) PARA EL ALGORITMO DE KAHN (R2)           *
019800*****************************************************************
019900 01  WS-COLA.
020000     05 WS-COLA-ENTRADA               PIC S9(04) COMP
020100                                      OCCURS 50 TIMES.
020200
020300*****************************************************************
020400*         ORDEN TOPOLOGICO RESULTANTE DEL ALGORITMO (R2)         *
020500*****************************************************************
020600 01  TB-ORDEN.
020700     05 TB-ORDEN-ID                   PIC S9(04) COMP
020800                                      OCCURS 50 TIMES.
020900
021000*****************************************************************
021100*        TABLA EN MEMORIA DE LA RED DE ACTIVIDADES (U2)          *
021200*****************************************************************
021300 01  TB-MAESTRO.
021400     05 TB-ACTIVIDAD OCCURS 50 TIMES.
021500         10 TB-ID                     PIC X(08).
021600         10 TB-NAME                   PIC X(30).
021700         10 TB-DURATION               PIC 9(04).
021800         10 TB-PREDS                  PIC X(60).
021900         10 TB-PRED-COUNT             PIC S9(04) COMP.
022000         10 TB-PRED-ID                PIC X(08)
022100                                      OCCURS 6 TIMES.
022200         10 TB-PRED-IDX               PIC S9(04) COMP
022300                                      OCCURS 6 TIMES.
022400         10 TB-IN-DEGREE              PIC S9(04) COMP.
022500         10 TB-ES                     PIC S9(06) COMP.
022600         10 TB-EF                     PIC S9(06) COMP.
022700         10 TB-LS                     PIC S9(06) COMP.
022800         10 TB-LF                     PIC S9(06) COMP.
022900         10 TB-TOT-FLOAT              PIC S9(06) COMP.
023000         10 TB-FREE-FLOAT             PIC S9(06) COMP.
023100         10 TB-CRITICAL               PIC X(01) VALUE 'N'.
023200            88 TB-88-CRITICAL                   VALUE 'Y'.
023300         10 FILLER                    PIC X(05).
023400
023500*****************************************************************
023600*                                                                *
023700*              P R O C E D U R E   D I V I S I O N              *
023800*                                                                *
023900*****************************************************************
024000 PROCEDURE DIVISION.
024100*****************************************************************
024200*                        0000-MAINLINE                          *
024300*****************************************************************
024400
024500 0000-MAINLINE.
024600*-----------------------------------------------------------------
024700     PERFORM 1000-INICIO
024800        THRU 1000-INICIO-EXIT
024900
025000     PERFORM 2000-PROCESO
025100        THRU 2000-PROCESO-EXIT
025200
025300     PERFORM 3000-FIN
025400        THRU 3000-FIN-EXIT
025500     .
025600*****************************************************************
025700*                           1000-INICIO                         *
025800*****************************************************************
025900 1000-INICIO.
026000*-----------------------------------------------------------------
026100     OPEN I-O S1CPACT0
026200     IF FS-MAESTRO IS NOT EQUAL '00'
026300        DISPLAY 'CPMSCHD0 - ERROR APERTURA S1CPACT0 - ' FS-MAESTRO
026400        PERFORM 3000-FIN THRU 3000-FIN-EXIT
026500     END-IF
026600
026700     OPEN OUTPUT S1CPRPT0
026800     IF FS-REPORTE IS NOT EQUAL '00'
026900        DISPLAY 'CPMSCHD0 - ERROR APERTURA S1CPRPT0 - ' FS-REPORTE
027000        PERFORM 3000-FIN THRU 3000-FIN-EXIT
027100     END-IF
027200     .
027300*****************************************************************
027400*                        1000-INICIO-EXIT                       *
027500*****************************************************************
027600 1000-INICIO-EXIT.
027700     EXIT.
027800
027900*****************************************************************
028000*                           2000-PROCESO                        *
028100*      ORQUESTA LAS NUEVE ETAPAS DE LA CORRIDA DEL CPM (U2):     *
028200*      CARGA, VALIDACION DE PREDS (R1), ORDEN TOPOLOGICO (R2),   *
028300*      PASO ADELANTE (R3), PASO ATRAS (R4), HOLGURAS (R5),       *
028400*      RESUMEN (R6/R7/U5), GRABACION (U3) Y LISTADO (U6).        *
028500*****************************************************************
028600 2000-PROCESO.
028700*-----------------------------------------------------------------
028800     PERFORM 2100-CARGA-MAESTRO
028900        THRU 2100-CARGA-MAESTRO-EXIT
029000
029100     IF WS-TOTAL-ACTIVIDADES EQUAL ZERO
029200        PERFORM 2900-REPORTE-VACIO
029300           THRU 2900-REPORTE-VACIO-EXIT
029400     ELSE
029500        PERFORM 3000-VALIDA-PREDS
029600           THRU 3000-VALIDA-PREDS-EXIT
029700        IF SW-88-ERROR-VALIDACION
029800           PERFORM 2950-REPORTE-ERROR
029900              THRU 2950-REPORTE-ERROR-EXIT
030000        ELSE
030100           PERFORM 4000-TOPO-SORT
030200              THRU 4000-TOPO-SORT-EXIT
030300           IF SW-88-CICLICO
030400              PERFORM 2950-REPORTE-ERROR
030500                 THRU 2950-REPORTE-ERROR-EXIT
030600           ELSE
030700              PERFORM 5000-FORWARD-PASS
030800                 THRU 5000-FORWARD-PASS-EXIT
030900              PERFORM 6000-BACKWARD-PASS
031000                 THRU 6000-BACKWARD-PASS-EXIT
031100              PERFORM 7000-FLOAT
031200                 THRU 7000-FLOAT-EXIT
031300              PERFORM 7500-CALCULA-RESUMEN
031400                 THRU 7500-CALCULA-RESUMEN-EXIT
031500              PERFORM 8000-GRABA-MAESTRO
031600                 THRU 8000-GRABA-MAESTRO-EXIT
031700              PERFORM 9000-IMPRIME-REPORTE
031800                 THRU 9000-IMPRIME-REPORTE-EXIT
031900           END-IF
032000        END-IF
032100     END-IF
032200     .
032300*****************************************************************
032400*                        2000-PROCESO-EXIT                      *
032500*****************************************************************
032600 2000-PROCESO-EXIT.
032700     EXIT.
032800
032900*****************************************************************
033000*                      2100-CARGA-MAESTRO                       *
033100*      LEE EL MAESTRO EN FORMA SECUENCIAL (CLAVE ACT-ID) Y LO    *
033200*      VUELCA A LA TABLA EN MEMORIA. COMO LA LECTURA SIGUE LA    *
033300*      CLAVE, LA TABLA QUEDA EN ORDEN ASCENDENTE DE ID, QUE ES   *
033400*      EL CRITERIO DE DESEMPATE DEL ALGORITMO DE KAHN (R2).      *
033500*****************************************************************
033600 2100-CARGA-MAESTRO.
033700*-----------------------------------------------------------------
033800     MOVE ZERO TO WS-TOTAL-ACTIVIDADES
033900     INITIALIZE TB-MAESTRO
034000     MOVE 'N' TO WS-FIN-CARGA
034100
034200     PERFORM 2150-LEE-UN-REGISTRO
034300        THRU 2150-LEE-UN-REGISTRO-EXIT
034400           UNTIL WS-88-FIN-CARGA
034500     .
034600 2100-CARGA-MAESTRO-EXIT.
034700     EXIT.
034800
034900*****************************************************************
035000*                     2150-LEE-UN-REGISTRO                      *
035100*****************************************************************
035200 2150-LEE-UN-REGISTRO.
035300*-----------------------------------------------------------------
035400     READ S1CPACT0 NEXT RECORD
035500        AT END
035600           MOVE 'S' TO WS-FIN-CARGA
035700        NOT AT END
035800           ADD CT-1 TO WS-TOTAL-ACTIVIDADES
035900           MOVE ACT-ID
036000                TO TB-ID (WS-TOTAL-ACTIVIDADES)
036100           MOVE ACT-NAME
036200                TO TB-NAME (WS-TOTAL-ACTIVIDADES)
036300           MOVE ACT-DURATION
036400                TO TB-DURATION (WS-TOTAL-ACTIVIDADES)
036500           MOVE ACT-PREDS
036600                TO TB-PREDS (WS-TOTAL-ACTIVIDADES)
036700           PERFORM 2160-PARSEA-PREDS
036800              THRU 2160-PARSEA-PREDS-EXIT
036900     END-READ
037000     .
037100 2150-LEE-UN-REGISTRO-EXIT.
037200     EXIT.
037300
037400*****************************************************************
037500*                     2160-PARSEA-PREDS                         *
037600*      DESARMA LA LISTA DE PREDECESORAS (SEPARADAS POR COMA,     *
037700*      POSIBLES BLANCOS) DE LA ACTIVIDAD RECIEN LEIDA EN LA      *
037800*      TABLA TB-PRED-ID / TB-PRED-COUNT (U1).                   *
037900*****************************************************************
038000 2160-PARSEA-PREDS.
038100*-----------------------------------------------------------------
038200     MOVE TB-PREDS (WS-TOTAL-ACTIVIDADES) TO WS-PARSE-BUF60
038300     MOVE ZERO TO TB-PRED-COUNT (WS-TOTAL-ACTIVIDADES)
038400     MOVE 1    TO WS-P-SCAN-IDX
038500
038600     PERFORM 2165-ESCANEA-CARACTER
038700        THRU 2165-ESCANEA-CARACTER-EXIT
038800           UNTIL WS-P-SCAN-IDX GREATER THAN 61
038900                 OR TB-PRED-COUNT (WS-TOTAL-ACTIVIDADES)
039000                    GREATER THAN OR EQUAL TO CT-MAX-PREDS
039100     .
039200 2160-PARSEA-PREDS-EXIT.
039300     EXIT.
039400
039500*****************************************************************
039600*                   2165-ESCANEA-CARACTER                       *
039700*****************************************************************
039800 2165-ESCANEA-CARACTER.
039900*-----------------------------------------------------------------
040000     IF WS-PARSE-CHAR (WS-P-SCAN-IDX) EQUAL ','
040100        PERFORM 2170-EXTRAE-TOKEN
040200           THRU 2170-EXTRAE-TOKEN-EXIT
040300        MOVE WS-P-SCAN-IDX TO WS-P-SPAN-START
040400        ADD CT-1 TO WS-P-SPAN-START
040500     END-IF
040600     ADD CT-1 TO WS-P-SCAN-IDX
040700     .
040800 2165-ESCANEA-CARACTER-EXIT.
040900     EXIT.
041000
041100*****************************************************************
041200*                    2170-EXTRAE-TOKEN                          *
041300*      EXTRAE UN TOKEN (DESDE WS-P-SPAN-START HASTA EL          *
041400*      CARACTER ANTERIOR AL SEPARADOR ACTUAL), LE QUITA LOS     *
041500*      BLANCOS DE AMBOS EXTREMOS Y LO AGREGA A LA TABLA SI NO   *
041600*      QUEDO VACIO.                                              *
041700*****************************************************************
041800 2170-EXTRAE-TOKEN.
041900*-----------------------------------------------------------------
042000     COMPUTE WS-P-SPAN-LEN =
042100           WS-P-SCAN-IDX - WS-P-SPAN-START
042200
042300     IF WS-P-SPAN-LEN GREATER THAN ZERO
042400        MOVE WS-P-SPAN-START TO WS-P-TRIM-LO
042500        COMPUTE WS-P-TRIM-HI =
042600              WS-P-SPAN-START + WS-P-SPAN-LEN - CT-1
042700
042800        PERFORM 2175-AVANZA-BLANCO-IZQ
042900           THRU 2175-AVANZA-BLANCO-IZQ-EXIT
043000              UNTIL WS-P-TRIM-LO GREATER THAN WS-P-TRIM-HI
043100                    OR WS-PARSE-CHAR (WS-P-TRIM-LO) NOT EQUAL SPACE
043200
043300        PERFORM 2180-RETROCEDE-BLANCO-DER
043400           THRU 2180-RETROCEDE-BLANCO-DER-EXIT
043500              UNTIL WS-P-TRIM-HI LESS THAN WS-P-TRIM-LO
043600                    OR WS-PARSE-CHAR (WS-P-TRIM-HI) NOT EQUAL SPACE
043700
043800        IF WS-P-TRIM-LO LESS THAN OR EQUAL TO WS-P-TRIM-HI
043900           ADD CT-1 TO TB-PRED-COUNT (WS-TOTAL-ACTIVIDADES)
044000           MOVE SPACES
044100                TO TB-PRED-ID (WS-TOTAL-ACTIVIDADES,
044200                   TB-PRED-COUNT (WS-TOTAL-ACTIVIDADES))
044300           MOVE WS-PARSE-BUFF (WS-P-TRIM-LO : WS-P-TRIM-HI -
044400                 WS-P-TRIM-LO + CT-1)
044500                TO TB-PRED-ID (WS-TOTAL-ACTIVIDADES,
044600                   TB-PRED-COUNT (WS-TOTAL-ACTIVIDADES))
044700        END-IF
044800     END-IF
044900     .
045000 2170-EXTRAE-TOKEN-EXIT.
045100     EXIT.
045200
045300*****************************************************************
045400*                 2175-AVANZA-BLANCO-IZQ                        *
045500*****************************************************************
045600 2175-AVANZA-BLANCO-IZQ.
045700*-----------------------------------------------------------------
045800     ADD CT-1 TO WS-P-TRIM-LO.
045900 2175-AVANZA-BLANCO-IZQ-EXIT.
046000     EXIT.
046100
046200*****************************************************************
046300*               2180-RETROCEDE-BLANCO-DER                       *
046400*****************************************************************
046500 2180-RETROCEDE-BLANCO-DER.
046600*-----------------------------------------------------------------
046700     SUBTRACT CT-1 FROM WS-P-TRIM-HI.
046800 2180-RETROCEDE-BLANCO-DER-EXIT.
046900     EXIT.
047000
047100*****************************************************************
047200*                     2900-REPORTE-VACIO                        *
047300*      MAESTRO SIN ACTIVIDADES: SE INFORMA EN EL LISTADO SIN     *
047400*      CALCULAR DURACION NI RUTA CRITICA (U5).                  *
047500*****************************************************************
047600 2900-REPORTE-VACIO.
047700*-----------------------------------------------------------------
047800     PERFORM 9100-IMPRIME-ENCABEZADO
047900        THRU 9100-IMPRIME-ENCABEZADO-EXIT
048000
048100     MOVE SPACES TO PRN-LINEA
048200     MOVE 'ACTIVITIES: 0 - NO ACTIVITIES IN MASTER' TO RES-TEXTO
048300     WRITE REG-S1CPRPT0 AFTER ADVANCING 1
048400     .
048500 2900-REPORTE-VACIO-EXIT.
048600     EXIT.
048700
048800*****************************************************************
048900*                    2950-REPORTE-ERROR                         *
049000*      LA CORRIDA SE ABORTA (PREDECESORA INEXISTENTE O RED       *
049100*      CICLICA). EL MAESTRO NO SE MODIFICA.                     *
049200*****************************************************************
049300 2950-REPORTE-ERROR.
049400*-----------------------------------------------------------------
049500     PERFORM 9100-IMPRIME-ENCABEZADO
049600        THRU 9100-IMPRIME-ENCABEZADO-EXIT
049700
049800     MOVE SPACES TO PRN-LINEA
049900     MOVE WS-MENSAJE-ERROR TO RES-TEXTO
050000     WRITE REG-S1CPRPT0 AFTER ADVANCING 1
050100     .
050200 2950-REPORTE-ERROR-EXIT.
050300     EXIT.
050400
050500*****************************************************************
050600*                      3000-VALIDA-PREDS                        *
050700*      R1 - TODA PREDECESORA CITADA DEBE EXISTIR EN EL          *
050800*      MAESTRO. SE DETIENE EN LA PRIMERA QUE NO SE ENCUENTRE.    *
050900*****************************************************************
051000 3000-VALIDA-PREDS.
051100*-----------------------------------------------------------------
051200     MOVE 'N' TO SW-ERROR-VALIDACION
051300
051400     PERFORM 3100-VALIDA-UNA-ACTIVIDAD
051500        THRU 3100-VALIDA-UNA-ACTIVIDAD-EXIT
051600           VARYING WS-I FROM 1 BY 1
051700              UNTIL WS-I GREATER THAN WS-TOTAL-ACTIVIDADES
051800                    OR SW-88-ERROR-VALIDACION
051900     .
052000 3000-VALIDA-PREDS-EXIT.
052100     EXIT.
052200
052300*****************************************************************
052400*                 3100-VALIDA-UNA-ACTIVIDAD                     *
052500*****************************************************************
052600 3100-VALIDA-UNA-ACTIVIDAD.
052700*-----------------------------------------------------------------
052800     PERFORM 3110-VALIDA-UN-PRED
052900        THRU 3110-VALIDA-UN-PRED-EXIT
053000           VARYING WS-J FROM 1 BY 1
053100              UNTIL WS-J GREATER THAN TB-PRED-COUNT (WS-I)
053200                    OR SW-88-ERROR-VALIDACION
053300     .
053400 3100-VALIDA-UNA-ACTIVIDAD-EXIT.
053500     EXIT.
053600
053700*****************************************************************
053800*                   3110-VALIDA-UN-PRED                         *
053900*****************************************************************
054000 3110-VALIDA-UN-PRED.
054100*-----------------------------------------------------------------
054200     MOVE 'N' TO WS-HAY-SUCESOR
054300
054400     PERFORM 3120-BUSCA-PRED
054500        THRU 3120-BUSCA-PRED-EXIT
054600           VARYING WS-K FROM 1 BY 1
054700              UNTIL WS-K GREATER THAN WS-TOTAL-ACTIVIDADES
054800                    OR WS-88-HAY-SUCESOR
054900
055000     IF WS-88-NO-HAY-SUCESOR
055100        MOVE 'S' TO SW-ERROR-VALIDACION
055200        STRING 'Activity ''' DELIMITED BY SIZE
055300               TB-ID (WS-I) DELIMITED BY SPACE
055400               ''' references unknown predecessor '''
055500                                DELIMITED BY SIZE
055600               TB-PRED-ID (WS-I, WS-J) DELIMITED BY SPACE
055700               ''''                     DELIMITED BY SIZE
055800            INTO WS-MENSAJE-ERROR
055900        DISPLAY 'CPMSCHD0 - ' WS-MENSAJE-ERROR
056000     END-IF
056100     .
056200 3110-VALIDA-UN-PRED-EXIT.
056300     EXIT.
056400
056500*****************************************************************
056600*                    3120-BUSCA-PRED                            *
056700*      REUTILIZA EL HALLAZGO: SI LA PREDECESORA EXISTE, YA       *
056800*      DEJA GRABADO EL SUBINDICE EN TB-PRED-IDX PARA QUE LOS     *
056900*      PASOS ADELANTE Y ATRAS NO TENGAN QUE REBUSCARLA (R3/R4). *
057000*****************************************************************
057100 3120-BUSCA-PRED.
057200*-----------------------------------------------------------------
057300     IF TB-ID (WS-K) EQUAL TB-PRED-ID (WS-I, WS-J)
057400        MOVE WS-K TO TB-PRED-IDX (WS-I, WS-J)
057500        MOVE 'S' TO WS-HAY-SUCESOR
057600     END-IF
057700     .
057800 3120-BUSCA-PRED-EXIT.
057900     EXIT.
058000
058100*****************************************************************
058200*                      4000-TOPO-SORT                           *
058300*      R2 - ALGORITMO DE KAHN. LA COLA SE ALIMENTA RECORRIENDO  *
058400*      LA TABLA EN ORDEN ASCENDENTE DE ID (CARGADA ASI DESDE EL  *
058500*      MAESTRO INDEXADO), LO QUE GARANTIZA EL DESEMPATE POR ID   *
058600*      ASCENDENTE EXIGIDO POR LA NORMA.                         *
058700*****************************************************************
058800 4000-TOPO-SORT.
058900*-----------------------------------------------------------------
059000     MOVE ZERO TO WS-ORDEN-COUNT
059100     MOVE 1    TO WS-COLA-HEAD
059200     MOVE ZERO TO WS-COLA-TAIL
059300
059400     PERFORM 4100-INICIALIZA-GRADO
059500        THRU 4100-INICIALIZA-GRADO-EXIT
059600           VARYING WS-I FROM 1 BY 1
059700              UNTIL WS-I GREATER THAN WS-TOTAL-ACTIVIDADES
059800
059900     PERFORM 4200-ENCOLA-SIN-PREDECESORAS
060000        THRU 4200-ENCOLA-SIN-PREDECESORAS-EXIT
060100           VARYING WS-I FROM 1 BY 1
060200              UNTIL WS-I GREATER THAN WS-TOTAL-ACTIVIDADES
060300
060400     PERFORM 4300-PROCESA-COLA
060500        THRU 4300-PROCESA-COLA-EXIT
060600           UNTIL WS-COLA-HEAD GREATER THAN WS-COLA-TAIL
060700
060800     IF WS-ORDEN-COUNT LESS THAN WS-TOTAL-ACTIVIDADES
060900        MOVE 'S' TO SW-CICLICO
061000        MOVE 'Circular dependency detected in activity network. '
061100          TO WS-MENSAJE-ERROR
061200        STRING WS-MENSAJE-ERROR (1 : 50) DELIMITED BY SIZE
061300               'Please check predecessor relationships.'
061400                                DELIMITED BY SIZE
061500            INTO WS-MENSAJE-ERROR
061600        DISPLAY 'CPMSCHD0 - ' WS-MENSAJE-ERROR
061700     END-IF
061800     .
061900 4000-TOPO-SORT-EXIT.
062000     EXIT.
062100
062200*****************************************************************
062300*                4100-INICIALIZA-GRADO                          *
062400*****************************************************************
062500 4100-INICIALIZA-GRADO.
062600*-----------------------------------------------------------------
062700     MOVE TB-PRED-COUNT (WS-I) TO TB-IN-DEGREE (WS-I).
062800 4100-INICIALIZA-GRADO-EXIT.
062900     EXIT.
063000
063100*****************************************************************
063200*            4200-ENCOLA-SIN-PREDECESORAS                       *
063300*****************************************************************
063400 4200-ENCOLA-SIN-PREDECESORAS.
063500*-----------------------------------------------------------------
063600     IF TB-IN-DEGREE (WS-I) EQUAL ZERO
063700        ADD CT-1 TO WS-COLA-TAIL
063800        MOVE WS-I TO WS-COLA-ENTRADA (WS-COLA-TAIL)
063900     END-IF
064000     .
064100 4200-ENCOLA-SIN-PREDECESORAS-EXIT.
064200     EXIT.
064300
064400*****************************************************************
064500*                  4300-PROCESA-COLA                            *
064600*****************************************************************
064700 4300-PROCESA-COLA.
064800*-----------------------------------------------------------------
064900     MOVE WS-COLA-ENTRADA (WS-COLA-HEAD) TO WS-ACTUAL
065000     ADD CT-1 TO WS-COLA-HEAD
065100     ADD CT-1 TO WS-ORDEN-COUNT
065200     MOVE WS-ACTUAL TO TB-ORDEN-ID (WS-ORDEN-COUNT)
065300
065400     PERFORM 4400-BUSCA-SUCESORES
065500        THRU 4400-BUSCA-SUCESORES-EXIT
065600           VARYING WS-I FROM 1 BY 1
065700              UNTIL WS-I GREATER THAN WS-TOTAL-ACTIVIDADES
065800     .
065900 4300-PROCESA-COLA-EXIT.
066000     EXIT.
066100
066200*****************************************************************
066300*                 4400-BUSCA-SUCESORES                          *
066400*****************************************************************
066500 4400-BUSCA-SUCESORES.
066600*-----------------------------------------------------------------
066700     PERFORM 4410-ES-PREDECESOR
066800        THRU 4410-ES-PREDECESOR-EXIT
066900           VARYING WS-J FROM 1 BY 1
067000              UNTIL WS-J GREATER THAN TB-PRED-COUNT (WS-I)
067100     .
067200 4400-BUSCA-SUCESORES-EXIT.
067300     EXIT.
067400
067500*****************************************************************
067600*                  4410-ES-PREDECESOR                           *
067700*****************************************************************
067800 4410-ES-PREDECESOR.
067900*-----------------------------------------------------------------
068000     IF TB-PRED-IDX (WS-I, WS-J) EQUAL WS-ACTUAL
068100        SUBTRACT CT-1 FROM TB-IN-DEGREE (WS-I)
068200        IF TB-IN-DEGREE (WS-I) EQUAL ZERO
068300           ADD CT-1 TO WS-COLA-TAIL
068400           MOVE WS-I TO WS-COLA-ENTRADA (WS-COLA-TAIL)
068500        END-IF
068600     END-IF
068700     .
068800 4410-ES-PREDECESOR-EXIT.
068900     EXIT.
069000
069100*****************************************************************
069200*                   5000-FORWARD-PASS                           *
069300*      R3 - RECORRE LA TABLA EN ORDEN TOPOLOGICO; ES DE UNA      *
069400*      ACTIVIDAD SIN PREDECESORAS ES CERO, EN CASO CONTRARIO ES  *
069500*      EL MAYOR EF DE SUS PREDECESORAS. EF = ES + DURACION.      *
069600*****************************************************************
069700 5000-FORWARD-PASS.
069800*-----------------------------------------------------------------
069900     PERFORM 5100-CALCULA-ES-EF-UNO
070000        THRU 5100-CALCULA-ES-EF-UNO-EXIT
070100           VARYING WS-M FROM 1 BY 1
070200              UNTIL WS-M GREATER THAN WS-TOTAL-ACTIVIDADES
070300     .
070400 5000-FORWARD-PASS-EXIT.
070500     EXIT.
070600
070700*****************************************************************
070800*               5100-CALCULA-ES-EF-UNO                          *
070900*****************************************************************
071000 5100-CALCULA-ES-EF-UNO.
071100*-----------------------------------------------------------------
071200     MOVE TB-ORDEN-ID (WS-M) TO WS-ACTUAL
071300
071400     IF TB-PRED-COUNT (WS-ACTUAL) EQUAL ZERO
071500        MOVE ZERO TO TB-ES (WS-ACTUAL)
071600     ELSE
071700        MOVE ZERO TO WS-MAX-EF
071800        PERFORM 5110-MAX-EF-PRED
071900           THRU 5110-MAX-EF-PRED-EXIT
072000              VARYING WS-J FROM 1 BY 1
072100                 UNTIL WS-J GREATER THAN TB-PRED-COUNT (WS-ACTUAL)
072200        MOVE WS-MAX-EF TO TB-ES (WS-ACTUAL)
072300     END-IF
072400
072500     COMPUTE TB-EF (WS-ACTUAL) =
072600           TB-ES (WS-ACTUAL) + TB-DURATION (WS-ACTUAL)
072700     .
072800 5100-CALCULA-ES-EF-UNO-EXIT.
072900     EXIT.
073000
073100*****************************************************************
073200*                 5110-MAX-EF-PRED                              *
073300*****************************************************************
073400 5110-MAX-EF-PRED.
073500*-----------------------------------------------------------------
073600     MOVE TB-PRED-IDX (WS-ACTUAL, WS-J) TO WS-PRED-IDX
073700     IF TB-EF (WS-PRED-IDX) GREATER THAN WS-MAX-EF
073800        MOVE TB-EF (WS-PRED-IDX) TO WS-MAX-EF
073900     END-IF
074000     .
074100 5110-MAX-EF-PRED-EXIT.
074200     EXIT.
074300
074400*****************************************************************
074500*                  6000-BACKWARD-PASS                           *
074600*      R4 - RECORRE LA TABLA EN ORDEN TOPOLOGICO INVERSO; LF DE  *
074700*      UNA ACTIVIDAD SIN SUCESORAS ES LA DURACION DEL PROYECTO,  *
074800*      EN CASO CONTRARIO ES EL MENOR LS DE SUS SUCESORAS.        *
074900*      LS = LF - DURACION.                                      *
075000*****************************************************************
075100 6000-BACKWARD-PASS.
075200*-----------------------------------------------------------------
075300     MOVE ZERO TO WS-PROJECT-FINISH
075400
075500     PERFORM 6050-MAX-EF-GLOBAL
075600        THRU 6050-MAX-EF-GLOBAL-EXIT
075700           VARYING WS-I FROM 1 BY 1
075800              UNTIL WS-I GREATER THAN WS-TOTAL-ACTIVIDADES
075900
076000     PERFORM 6100-CALCULA-LS-LF-UNO
076100        THRU 6100-CALCULA-LS-LF-UNO-EXIT
076200           VARYING WS-M FROM WS-TOTAL-ACTIVIDADES BY -1
076300              UNTIL WS-M LESS THAN 1
076400     .
076500 6000-BACKWARD-PASS-EXIT.
076600     EXIT.
076700
076800*****************************************************************
076900*                 6050-MAX-EF-GLOBAL                            *
077000*****************************************************************
077100 6050-MAX-EF-GLOBAL.
077200*-----------------------------------------------------------------
077300     IF TB-EF (WS-I) GREATER THAN WS-PROJECT-FINISH
077400        MOVE TB-EF (WS-I) TO WS-PROJECT-FINISH
077500     END-IF
077600     .
077700 6050-MAX-EF-GLOBAL-EXIT.
077800     EXIT.
077900
078000*****************************************************************
078100*               6100-CALCULA-LS-LF-UNO                          *
078200*****************************************************************
078300 6100-CALCULA-LS-LF-UNO.
078400*-----------------------------------------------------------------
078500     MOVE TB-ORDEN-ID (WS-M) TO WS-ACTUAL
078600     MOVE 'N' TO WS-HAY-SUCESOR
078700     MOVE ZERO TO WS-MIN-LS
078800
078900     PERFORM 6150-BUSCA-SUCESORES-LS
079000        THRU 6150-BUSCA-SUCESORES-LS-EXIT
079100           VARYING WS-K FROM 1 BY 1
079200              UNTIL WS-K GREATER THAN WS-TOTAL-ACTIVIDADES
079300
079400     IF WS-88-HAY-SUCESOR
079500        MOVE WS-MIN-LS TO TB-LF (WS-ACTUAL)
079600     ELSE
079700        MOVE WS-PROJECT-FINISH TO TB-LF (WS-ACTUAL)
079800     END-IF
079900
080000     COMPUTE TB-LS (WS-ACTUAL) =
080100           TB-LF (WS-ACTUAL) - TB-DURATION (WS-ACTUAL)
080200     .
080300 6100-CALCULA-LS-LF-UNO-EXIT.
080400     EXIT.
080500
080600*****************************************************************
080700*               6150-BUSCA-SUCESORES-LS                         *
080800*****************************************************************
080900 6150-BUSCA-SUCESORES-LS.
081000*-----------------------------------------------------------------
081100     PERFORM 6160-ES-PRED-DE-K
081200        THRU 6160-ES-PRED-DE-K-EXIT
081300           VARYING WS-J FROM 1 BY 1
081400              UNTIL WS-J GREATER THAN TB-PRED-COUNT (WS-K)
081500     .
081600 6150-BUSCA-SUCESORES-LS-EXIT.
081700     EXIT.
081800
081900*****************************************************************
082000*                  6160-ES-PRED-DE-K                            *
082100*      SIN LISTA DE SUCESORAS ARMADA, SE LA DEDUCE RECORRIENDO   *
082200*      LA TABLA COMPLETA EN BUSCA DE QUIEN CITE A LA ACTIVIDAD   *
082300*      ACTUAL COMO PREDECESORA (BARRIDO ACEPTABLE PARA LA RED    *
082400*      DE HASTA 50 ACTIVIDADES QUE MANEJA ESTE PROGRAMA).        *
082500*****************************************************************
082600 6160-ES-PRED-DE-K.
082700*-----------------------------------------------------------------
082800     IF TB-PRED-IDX (WS-K, WS-J) EQUAL WS-ACTUAL
082900        IF WS-88-NO-HAY-SUCESOR
083000           MOVE TB-LS (WS-K) TO WS-MIN-LS
083100        ELSE
083200           IF TB-LS (WS-K) LESS THAN WS-MIN-LS
083300              MOVE TB-LS (WS-K) TO WS-MIN-LS
083400           END-IF
083500        END-IF
083600        MOVE 'S' TO WS-HAY-SUCESOR
083700     END-IF
083800     .
083900 6160-ES-PRED-DE-K-EXIT.
084000     EXIT.
084100
084200*****************************************************************
084300*                      7000-FLOAT                               *
084400*      R5 - HOLGURA TOTAL = LS - ES; LA ACTIVIDAD ES CRITICA     *
084500*      CUANDO LA HOLGURA TOTAL ES CERO. LA HOLGURA LIBRE ES EL    *
084600*      MENOR ES DE LAS SUCESORAS MENOS EL EF PROPIO, O IGUAL A    *
084700*      LA HOLGURA TOTAL CUANDO NO HAY SUCESORAS.                  *
084800*****************************************************************
084900 7000-FLOAT.
085000*-----------------------------------------------------------------
085100     PERFORM 7100-CALCULA-FLOAT-UNO
085200        THRU 7100-CALCULA-FLOAT-UNO-EXIT
085300           VARYING WS-I FROM 1 BY 1
085400              UNTIL WS-I GREATER THAN WS-TOTAL-ACTIVIDADES
085500     .
085600 7000-FLOAT-EXIT.
085700     EXIT.
085800
085900*****************************************************************
086000*                7100-CALCULA-FLOAT-UNO                         *
086100*****************************************************************
086200 7100-CALCULA-FLOAT-UNO.
086300*-----------------------------------------------------------------
086400     COMPUTE TB-TOT-FLOAT (WS-I) = TB-LS (WS-I) - TB-ES (WS-I)
086500
086600     IF TB-TOT-FLOAT (WS-I) EQUAL ZERO
086700        MOVE 'Y' TO TB-CRITICAL (WS-I)
086800     ELSE
086900        MOVE 'N' TO TB-CRITICAL (WS-I)
087000     END-IF
087100
087200     MOVE 'N' TO WS-HAY-SUCESOR
087300     MOVE ZERO TO WS-MIN-ES
087400
087500     PERFORM 7150-BUSCA-SUCESORES-ES
087600        THRU 7150-BUSCA-SUCESORES-ES-EXIT
087700           VARYING WS-K FROM 1 BY 1
087800              UNTIL WS-K GREATER THAN WS-TOTAL-ACTIVIDADES
087900
088000     IF WS-88-HAY-SUCESOR
088100        COMPUTE TB-FREE-FLOAT (WS-I) = WS-MIN-ES - TB-EF (WS-I)
088200     ELSE
088300        MOVE TB-TOT-FLOAT (WS-I) TO TB-FREE-FLOAT (WS-I)
088400     END-IF
088500     .
088600 7100-CALCULA-FLOAT-UNO-EXIT.
088700     EXIT.
088800
088900*****************************************************************
089000*               7150-BUSCA-SUCESORES-ES                         *
089100*****************************************************************
089200 7150-BUSCA-SUCESORES-ES.
089300*-----------------------------------------------------------------
089400     PERFORM 7160-ES-PRED-DE-K
089500        THRU 7160-ES-PRED-DE-K-EXIT
089600           VARYING WS-J FROM 1 BY 1
089700              UNTIL WS-J GREATER THAN TB-PRED-COUNT (WS-K)
089800     .
089900 7150-BUSCA-SUCESORES-ES-EXIT.
090000     EXIT.
090100
090200*****************************************************************
090300*                  7160-ES-PRED-DE-K                            *
090400*****************************************************************
090500 7160-ES-PRED-DE-K.
090600*-----------------------------------------------------------------
090700     IF TB-PRED-IDX (WS-K, WS-J) EQUAL WS-I
090800        IF WS-88-NO-HAY-SUCESOR
090900           MOVE TB-ES (WS-K) TO WS-MIN-ES
091000        ELSE
091100           IF TB-ES (WS-K) LESS THAN WS-MIN-ES
091200              MOVE TB-ES (WS-K) TO WS-MIN-ES
091300           END-IF
091400        END-IF
091500        MOVE 'S' TO WS-HAY-SUCESOR
091600     END-IF
091700     .
091800 7160-ES-PRED-DE-K-EXIT.
091900     EXIT.
092000
092100*****************************************************************
092200*                 7500-CALCULA-RESUMEN                          *
092300*      R6 - ARMA LA RUTA CRITICA RECORRIENDO LA TABLA EN ORDEN   *
092400*      TOPOLOGICO Y CONCATENANDO LAS ACTIVIDADES CRITICAS CON    *
092500*      EL SEPARADOR ' -> '. R7 - LA DURACION DEL PROYECTO ES EL   *
092600*      MAYOR EF CALCULADO EN 6050-MAX-EF-GLOBAL.                 *
092700*****************************************************************
092800 7500-CALCULA-RESUMEN.
092900*-----------------------------------------------------------------
093000     MOVE SPACES TO WS-RUTA-CRITICA
093100     MOVE 1      TO WS-RUTA-PTR
093200     MOVE 'N'    TO WS-HAY-CRITICA
093300
093400     PERFORM 7510-AGREGA-SI-CRITICA
093500        THRU 7510-AGREGA-SI-CRITICA-EXIT
093600           VARYING WS-M FROM 1 BY 1
093700              UNTIL WS-M GREATER THAN WS-TOTAL-ACTIVIDADES
093800
093900     IF WS-88-HAY-CRITICA
094000        COMPUTE WS-RUTA-LEN = WS-RUTA-PTR - 1
094100     ELSE
094200        MOVE 'NONE' TO WS-RUTA-CRITICA
094300        MOVE 4      TO WS-RUTA-LEN
094400     END-IF
094500     .
094600 7500-CALCULA-RESUMEN-EXIT.
094700     EXIT.
094800
094900*****************************************************************
095000*               7510-AGREGA-SI-CRITICA                          *
095100*****************************************************************
095200 7510-AGREGA-SI-CRITICA.
095300*-----------------------------------------------------------------
095400     MOVE TB-ORDEN-ID (WS-M) TO WS-ACTUAL
095500
095600     IF TB-88-CRITICAL (WS-ACTUAL)
095700        IF WS-88-HAY-CRITICA
095800           STRING ' -> '           DELIMITED BY SIZE
095900                  TB-ID (WS-ACTUAL) DELIMITED BY SPACE
096000               INTO WS-RUTA-CRITICA
096100               WITH POINTER WS-RUTA-PTR
096200        ELSE
096300           STRING TB-ID (WS-ACTUAL) DELIMITED BY SPACE
096400               INTO WS-RUTA-CRITICA
096500               WITH POINTER WS-RUTA-PTR
096600           MOVE 'S' TO WS-HAY-CRITICA
096700        END-IF
096800     END-IF
096900     .
097000 7510-AGREGA-SI-CRITICA-EXIT.
097100     EXIT.
097200
097300*****************************************************************
097400*                   8000-GRABA-MAESTRO                          *
097500*      U3 - GRABACION MASIVA: REESCRIBE CADA ACTIVIDAD CON LOS   *
097600*      CAMPOS CALCULADOS. LA HOLGURA LIBRE NO SE PERSISTE, SOLO  *
097700*      SE INFORMA EN EL LISTADO (CP-0155).                      *
097800*****************************************************************
097900 8000-GRABA-MAESTRO.
098000*-----------------------------------------------------------------
098100     PERFORM 8100-GRABA-UNA-ACTIVIDAD
098200        THRU 8100-GRABA-UNA-ACTIVIDAD-EXIT
098300           VARYING WS-I FROM 1 BY 1
098400              UNTIL WS-I GREATER THAN WS-TOTAL-ACTIVIDADES
098500     .
098600 8000-GRABA-MAESTRO-EXIT.
098700     EXIT.
098800
098900*****************************************************************
099000*               8100-GRABA-UNA-ACTIVIDAD                        *
099100*****************************************************************
099200 8100-GRABA-UNA-ACTIVIDAD.
099300*-----------------------------------------------------------------
099400     MOVE TB-ID (WS-I) TO ACT-ID
099500     READ S1CPACT0
099600        INVALID KEY
099700           DISPLAY 'CPMSCHD0 - ERROR, ACTIVIDAD NO ENCONTRADA '
099800                   'AL GRABAR ' TB-ID (WS-I)
099900        NOT INVALID KEY
100000           MOVE TB-NAME (WS-I)       TO ACT-NAME
100100           MOVE TB-DURATION (WS-I)   TO ACT-DURATION
100200           MOVE TB-PREDS (WS-I)      TO ACT-PREDS
100300           MOVE TB-ES (WS-I)         TO ACT-ES
100400           MOVE TB-EF (WS-I)         TO ACT-EF
100500           MOVE TB-LS (WS-I)         TO ACT-LS
100600           MOVE TB-LF (WS-I)         TO ACT-LF
100700           MOVE TB-TOT-FLOAT (WS-I)  TO ACT-TOT-FLOAT
100800           MOVE TB-CRITICAL (WS-I)   TO ACT-CRITICAL
100900           REWRITE REG-S1CPACT0
101000              INVALID KEY
101100                 DISPLAY 'CPMSCHD0 - ERROR GRABANDO '
101200                         TB-ID (WS-I)
101300           END-REWRITE
101400     END-READ
101500     .
101600 8100-GRABA-UNA-ACTIVIDAD-EXIT.
101700     EXIT.
101800
101900*****************************************************************
102000*                  9000-IMPRIME-REPORTE                         *
102100*      U6 - LISTADO DE PROGRAMACION: ENCABEZADO, DETALLE         *
102200*      COLUMNAR, GANTT Y RESUMEN.                                *
102300*****************************************************************
102400 9000-IMPRIME-REPORTE.
102500*-----------------------------------------------------------------
102600     PERFORM 9100-IMPRIME-ENCABEZADO
102700        THRU 9100-IMPRIME-ENCABEZADO-EXIT
102800
102900     PERFORM 9200-IMPRIME-DETALLE
103000        THRU 9200-IMPRIME-DETALLE-EXIT
103100
103200     PERFORM 9300-IMPRIME-GANTT
103300        THRU 9300-IMPRIME-GANTT-EXIT
103400
103500     PERFORM 9400-IMPRIME-RESUMEN
103600        THRU 9400-IMPRIME-RESUMEN-EXIT
103700     .
103800 9000-IMPRIME-REPORTE-EXIT.
103900     EXIT.
104000
104100*****************************************************************
104200*                9100-IMPRIME-ENCABEZADO                        *
104300*****************************************************************
104400 9100-IMPRIME-ENCABEZADO.
104500*-----------------------------------------------------------------
104600     MOVE SPACES TO PRN-LINEA
104700     MOVE 'MINI-P6 CPM PROJECT SCHEDULER - SCHEDULE REPORT'
104800          TO ENC-TEXTO
104900     WRITE REG-S1CPRPT0 AFTER ADVANCING C01
105000
105100     MOVE SPACES TO PRN-LINEA
105200     WRITE REG-S1CPRPT0 AFTER ADVANCING 1
105300
105400     MOVE SPACES TO PRN-LINEA
105500     MOVE 'ID      NAME                           DUR '
105600          'PREDECESSORS        ES    EF    LS    LF  FLOAT CRIT'
105700          TO ENC-TEXTO
105800     WRITE REG-S1CPRPT0 AFTER ADVANCING 1
105900     .
106000 9100-IMPRIME-ENCABEZADO-EXIT.
106100     EXIT.
106200
106300*****************************************************************
106400*                 9200-IMPRIME-DETALLE                          *
106500*      RECORRE LA TABLA EN ORDEN TOPOLOGICO (R2/U6).            *
106600*****************************************************************
106700 9200-IMPRIME-DETALLE.
106800*-----------------------------------------------------------------
106900     PERFORM 9210-IMPRIME-UNA-LINEA
107000        THRU 9210-IMPRIME-UNA-LINEA-EXIT
107100           VARYING WS-M FROM 1 BY 1
107200              UNTIL WS-M GREATER THAN WS-TOTAL-ACTIVIDADES
107300     .
107400 9200-IMPRIME-DETALLE-EXIT.
107500     EXIT.
107600
107700*****************************************************************
107800*                9210-IMPRIME-UNA-LINEA                         *
107900*****************************************************************
108000 9210-IMPRIME-UNA-LINEA.
108100*-----------------------------------------------------------------
108200     MOVE TB-ORDEN-ID (WS-M) TO WS-ACTUAL
108300     MOVE SPACES                   TO PRN-LINEA
108400     MOVE TB-ID (WS-ACTUAL)         TO DET-ID
108500     MOVE TB-NAME (WS-ACTUAL)       TO DET-NAME
108600     MOVE TB-DURATION (WS-ACTUAL)   TO DET-DUR
108700     MOVE TB-PREDS (WS-ACTUAL) (1:20)
108800                                    TO DET-PREDS
108900     MOVE TB-ES (WS-ACTUAL)         TO DET-ES
109000     MOVE TB-EF (WS-ACTUAL)         TO DET-EF
109100     MOVE TB-LS (WS-ACTUAL)         TO DET-LS
109200     MOVE TB-LF (WS-ACTUAL)         TO DET-LF
109300     MOVE TB-TOT-FLOAT (WS-ACTUAL)  TO DET-FLOAT
109400
109500     IF TB-88-CRITICAL (WS-ACTUAL)
109600        MOVE 'YES' TO DET-CRIT
109700     ELSE
109800        MOVE SPACES TO DET-CRIT
109900     END-IF
110000
110100     WRITE REG-S1CPRPT0 AFTER ADVANCING 1
110200     .
110300 9210-IMPRIME-UNA-LINEA-EXIT.
110400     EXIT.
110500
110600*****************************************************************
110700*                  9300-IMPRIME-GANTT                           *
110800*      U6 - EL ANCHO DE LA LINEA DE TIEMPO ES EL MAYOR ENTRE     *
110900*      (DURACION DEL PROYECTO + 2) Y 20 DIAS, LIMITADO AL ANCHO  *
111000*      DE GAN-BARRA (CP-0062).                                   *
111100*****************************************************************
111200 9300-IMPRIME-GANTT.
111300*-----------------------------------------------------------------
111400     COMPUTE WS-TIMELINE-DIAS = WS-PROJECT-FINISH + 2
111500     IF WS-TIMELINE-DIAS LESS THAN CT-MIN-TIMELINE
111600        MOVE CT-MIN-TIMELINE TO WS-TIMELINE-DIAS
111700     END-IF
111800     IF WS-TIMELINE-DIAS GREATER THAN CT-ANCHO-TIMELINE
111900        MOVE CT-ANCHO-TIMELINE TO WS-TIMELINE-DIAS
112000     END-IF
112100
112200     MOVE SPACES TO PRN-LINEA
112300     WRITE REG-S1CPRPT0 AFTER ADVANCING 1
112400     MOVE SPACES TO PRN-LINEA
112500     MOVE 'GANTT CHART' TO ENC-TEXTO
112600     WRITE REG-S1CPRPT0 AFTER ADVANCING 1
112700
112800     MOVE SPACES TO WS-REGLA
112900     PERFORM 9320-COLOCA-MARCA
113000        THRU 9320-COLOCA-MARCA-EXIT
113100           VARYING WS-DIA FROM 0 BY CT-PASO-MARCA
113200              UNTIL WS-DIA GREATER THAN OR EQUAL TO
113300                    WS-TIMELINE-DIAS
113400
113500     MOVE SPACES    TO PRN-LINEA
113600     MOVE SPACES    TO GAN-LABEL
113700     MOVE WS-REGLA  TO GAN-BARRA
113800     WRITE REG-S1CPRPT0 AFTER ADVANCING 1
113900
114000     PERFORM 9350-IMPRIME-FILA-GANTT
114100        THRU 9350-IMPRIME-FILA-GANTT-EXIT
114200           VARYING WS-M FROM 1 BY 1
114300              UNTIL WS-M GREATER THAN WS-TOTAL-ACTIVIDADES
114400     .
114500 9300-IMPRIME-GANTT-EXIT.
114600     EXIT.
114700
114800*****************************************************************
114900*                 9320-COLOCA-MARCA                             *
115000*****************************************************************
115100 9320-COLOCA-MARCA.
115200*-----------------------------------------------------------------
115300     MOVE WS-DIA TO WS-DIA-EDIT
115400     MOVE 1      TO WS-DIA-LO
115500
115600     PERFORM 9325-AVANZA-BLANCO-DIA
115700        THRU 9325-AVANZA-BLANCO-DIA-EXIT
115800           UNTIL WS-DIA-LO GREATER THAN 3
115900                 OR WS-DIA-EDIT-CHAR (WS-DIA-LO) NOT EQUAL SPACE
116000
116100     COMPUTE WS-POS = WS-DIA + 1
116200     IF WS-POS LESS THAN WS-TIMELINE-DIAS
116300        STRING 'D'                            DELIMITED BY SIZE
116400               WS-DIA-EDIT (WS-DIA-LO : )      DELIMITED BY SIZE
116500            INTO WS-REGLA
116600            WITH POINTER WS-POS
116700     END-IF
116800     .
116900 9320-COLOCA-MARCA-EXIT.
117000     EXIT.
117100
117200*****************************************************************
117300*               9325-AVANZA-BLANCO-DIA                          *
117400*****************************************************************
117500 9325-AVANZA-BLANCO-DIA.
117600*-----------------------------------------------------------------
117700     ADD CT-1 TO WS-DIA-LO.
117800 9325-AVANZA-BLANCO-DIA-EXIT.
117900     EXIT.
118000
118100*****************************************************************
118200*               9350-IMPRIME-FILA-GANTT                         *
118300*****************************************************************
118400 9350-IMPRIME-FILA-GANTT.
118500*-----------------------------------------------------------------
118600     MOVE TB-ORDEN-ID (WS-M) TO WS-ACTUAL
118700     MOVE SPACES    TO PRN-LINEA
118800     MOVE SPACES    TO GAN-BARRA
118900     STRING TB-ID (WS-ACTUAL)   DELIMITED BY SPACE
119000            ' '                 DELIMITED BY SIZE
119100            TB-NAME (WS-ACTUAL) DELIMITED BY SIZE
119200         INTO GAN-LABEL
119300
119400     PERFORM 9360-COLOCA-MARCA-DIA
119500        THRU 9360-COLOCA-MARCA-DIA-EXIT
119600           VARYING WS-DIA FROM 0 BY 1
119700              UNTIL WS-DIA GREATER THAN OR EQUAL TO
119800                    WS-TIMELINE-DIAS
119900
120000     WRITE REG-S1CPRPT0 AFTER ADVANCING 1
120100     .
120200 9350-IMPRIME-FILA-GANTT-EXIT.
120300     EXIT.
120400
120500*****************************************************************
120600*               9360-COLOCA-MARCA-DIA                           *
120700*      MARCA SOLIDA '#' (CRITICA) O '=' (NORMAL) ENTRE ES Y EF;  *
120800*      MARCA TENUE '.' ENTRE EF Y EF MAS LA HOLGURA TOTAL.        *
120900*****************************************************************
121000 9360-COLOCA-MARCA-DIA.
121100*-----------------------------------------------------------------
121200     COMPUTE WS-POS = WS-DIA + 1
121300
121400     IF WS-DIA GREATER THAN OR EQUAL TO TB-ES (WS-ACTUAL)
121500        AND WS-DIA LESS THAN TB-EF (WS-ACTUAL)
121600        IF TB-88-CRITICAL (WS-ACTUAL)
121700           MOVE '#' TO GAN-BARRA (WS-POS : 1)
121800        ELSE
121900           MOVE '=' TO GAN-BARRA (WS-POS : 1)
122000        END-IF
122100     ELSE
122200        IF WS-DIA GREATER THAN OR EQUAL TO TB-EF (WS-ACTUAL)
122300           AND WS-DIA LESS THAN
122400                 TB-EF (WS-ACTUAL) + TB-TOT-FLOAT (WS-ACTUAL)
122500           MOVE '.' TO GAN-BARRA (WS-POS : 1)
122600        END-IF
122700     END-IF
122800     .
122900 9360-COLOCA-MARCA-DIA-EXIT.
123000     EXIT.
123100
123200*****************************************************************
123300*                9400-IMPRIME-RESUMEN                           *
123400*      U5 - CANTIDAD DE ACTIVIDADES, DURACION DEL PROYECTO (R7)  *
123500*      Y RUTA CRITICA (R6).                                      *
123600*****************************************************************
123700 9400-IMPRIME-RESUMEN.
123800*-----------------------------------------------------------------
123900     MOVE SPACES TO PRN-LINEA
124000     WRITE REG-S1CPRPT0 AFTER ADVANCING 1
124100
124200     MOVE WS-TOTAL-ACTIVIDADES TO WS-TOTAL-EDIT
124300     MOVE SPACES TO PRN-LINEA
124400     STRING 'ACTIVITIES: '    DELIMITED BY SIZE
124500            WS-TOTAL-EDIT     DELIMITED BY SIZE
124600         INTO RES-TEXTO
124700     WRITE REG-S1CPRPT0 AFTER ADVANCING 1
124800
124900     MOVE WS-PROJECT-FINISH TO WS-DURACION-EDIT
125000     MOVE SPACES TO PRN-LINEA
125100     STRING 'PROJECT DURATION: '  DELIMITED BY SIZE
125200            WS-DURACION-EDIT      DELIMITED BY SIZE
125300            ' DAYS'               DELIMITED BY SIZE
125400         INTO RES-TEXTO
125500     WRITE REG-S1CPRPT0 AFTER ADVANCING 1
125600
125700     MOVE SPACES TO PRN-LINEA
125800     STRING 'CRITICAL PATH: '                  DELIMITED BY SIZE
125900            WS-RUTA-CRITICA (1 : WS-RUTA-LEN)   DELIMITED BY SIZE
126000         INTO RES-TEXTO
126100     WRITE REG-S1CPRPT0 AFTER ADVANCING 1
126200     .
126300 9400-IMPRIME-RESUMEN-EXIT.
126400     EXIT.
126500
126600*****************************************************************
126700*                           3000-FIN                            *
126800*****************************************************************
126900 3000-FIN.
127000*-----------------------------------------------------------------
127100     CLOSE S1CPACT0
127200     CLOSE S1CPRPT0
127300     STOP RUN
127400     .
127500 3000-FIN-EXIT.
127600     EXIT.
